000100******************************************************************
000110* LEDGERREPORT.CBL
000120* END-OF-RUN REPORT FOR THE OVERNIGHT POSTING RUN.  READS THE
000130* LEDGER-ACTIVITY EXTRACT LEDGPOST WRITES (THIS RUN'S NEW/UPDATED
000140* TRANSACTION-RECORDS ONLY -- NOT THE WHOLE CUMULATIVE JOURNAL) AND
000150* BREAKS THE TOTALS OUT BY TX-TYPE: DEPOSIT, WITHDRAW, TRANSFER.
000160*
000170* THE EXTRACT IS NOT IN TX-TYPE ORDER -- IT IS IN POSTING ORDER,
000180* THE SAME ORDER THE REQUESTS WERE SUBMITTED IN.  WITH ONLY THREE
000190* CATEGORIES THIS SHOP KEEPS A THREE-ROW WORKING-STORAGE TABLE AND
000200* ACCUMULATES AS IT READS, RATHER THAN SORTING THE EXTRACT FIRST
000210* AND BREAKING ON A SORTED KEY THE USUAL WAY.
000220*
000230* THE LAST RECORD ON THE EXTRACT IS A TRAILER WITH TX-TYPE OF
000240* "DUPSKIP " CARRYING THE IDEMPOTENT-DUPLICATE COUNT FOR THIS RUN
000250* IN TX-AMOUNT; IT IS NOT A POSTED TRANSACTION AND IS EXCLUDED FROM
000260* THE THREE CATEGORY TOTALS.
000270*
000280* 1988-06-14 WJT  ORIGINAL -- INVENTORY AND REORDER REPORTS FOR THE
000290*                 OLD INVENTORY SYSTEM.
000300* 1996-11-07 RMH  TICKET DP-0895 -- REPURPOSED FOR THE LEDGER
000310*                 POSTING RUN; DROPPED THE REORDER REPORT AND THE
000320*                 SUPPLIER LOOKUP, NEITHER OF WHICH HAVE A LEDGER
000330*                 EQUIVALENT.
000340* 1998-09-18 WJT  TICKET DP-1184 -- Y2K.  TITLE LINE NOW SHOWS A
000350*                 FULL FOUR-DIGIT YEAR.
000360* 2000-08-23 RMH  TICKET DP-1222 -- ADDED THE TRANSFER CATEGORY.
000370* 2003-02-25 LKS  TICKET DP-1511 -- ADDED THE FAILED-COUNT COLUMN
000380*                 AND THE DUPSKIP TRAILER.
000390******************************************************************
000400 IDENTIFICATION              DIVISION.
000410*-----------------------------------------------------------------
000420 PROGRAM-ID.                 LEDGER-REPORT.
000430 AUTHOR.                     WALTER J. TREMAINE.
000440 INSTALLATION.               GREATER MIDLAND SAVINGS BANK - DP.
000450 DATE-WRITTEN.               06/14/1988.
000460 DATE-COMPILED.
000470 SECURITY.                   COMPANY CONFIDENTIAL.
000480*
000490******************************************************************
000500 ENVIRONMENT                 DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION               SECTION.
000530 SOURCE-COMPUTER.            IBM-4381.
000540 OBJECT-COMPUTER.            IBM-4381.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS TX-TYPE-CLASS IS "DEPOSIT " "WITHDRAW" "TRANSFER"
000580     UPSI-0 ON STATUS IS SUPPRESS-DUPSKIP-LINE
000590     UPSI-0 OFF STATUS IS SHOW-DUPSKIP-LINE.
000600*-----------------------------------------------------------------
000610 INPUT-OUTPUT                SECTION.
000620 FILE-CONTROL.
000630     SELECT  LEDGER-ACTIVITY-IN
000640             ASSIGN TO "LEDGACTV"
000650             ORGANIZATION IS LINE SEQUENTIAL.
000660
000670     SELECT  LEDGER-REPORT-OUT
000680             ASSIGN TO "LEDGRPRT"
000690             ORGANIZATION IS LINE SEQUENTIAL.
000700*
000710******************************************************************
000720 DATA                        DIVISION.
000730*-----------------------------------------------------------------
000740 FILE                        SECTION.
000750 FD  LEDGER-ACTIVITY-IN
000760     RECORD CONTAINS 263 CHARACTERS
000770     DATA RECORD IS LEDGER-ACTIVITY-REC.
000780     COPY "TRANRECD.CPY"
000790         REPLACING ==TRANSACTION-RECORD== BY ==LEDGER-ACTIVITY-REC==.
000800
000810 FD  LEDGER-REPORT-OUT
000820     RECORD CONTAINS 80 CHARACTERS
000830     DATA RECORD IS LEDGER-REPORT-LINE.
000840 01  LEDGER-REPORT-LINE          PIC X(80).
000850*-----------------------------------------------------------------
000860 WORKING-STORAGE             SECTION.
000870*-----------------------------------------------------------------
000880*    WEEKDAY NAME FOR THE TITLE LINE -- SAME TABLE THE INVENTORY
000890*    REPORT HAS ALWAYS USED.
000900 01  DAY-RECORD.
000910     05  FILLER                  PIC X(09) VALUE "Monday".
000920     05  FILLER                  PIC X(09) VALUE "Tuesday".
000930     05  FILLER                  PIC X(09) VALUE "Wednesday".
000940     05  FILLER                  PIC X(09) VALUE "Thursday".
000950     05  FILLER                  PIC X(09) VALUE "Friday".
000960     05  FILLER                  PIC X(09) VALUE "Saturday".
000970     05  FILLER                  PIC X(09) VALUE "Sunday".
000980 01  DAY-TABLE REDEFINES DAY-RECORD.
000990     05  WEEKDAY                 PIC X(09) OCCURS 7 TIMES.
001000*
001010 01  LEDG-TITLE.
001020     05  FILLER                  PIC X(09) VALUE SPACES.
001030     05  FILLER                  PIC X(24)
001040                                  VALUE "LEDGER POSTING REPORT (".
001050     05  DAY-NAME                PIC X(10).
001060     05  DSP-DATE.
001070         10  DSP-YEAR             PIC 9(04).
001080         10  FILLER               PIC X(01) VALUE "/".
001090         10  DSP-MONTH            PIC 9(02).
001100         10  FILLER               PIC X(01) VALUE "/".
001110         10  DSP-DAY              PIC 9(02).
001120     05  FILLER                  PIC X(01) VALUE ")".
001130*
001140 01  LEDG-HEADER.
001150     05  FILLER                  PIC X(01) VALUE SPACES.
001160     05  FILLER                  PIC X(10) VALUE "TX TYPE".
001170     05  FILLER                  PIC X(10) VALUE "COUNT".
001180     05  FILLER                  PIC X(18) VALUE "TOTAL AMOUNT".
001190     05  FILLER                  PIC X(08) VALUE "FAILED".
001200*
001210 01  LEDG-DETAIL.
001220     05  FILLER                  PIC X(01) VALUE SPACES.
001230     05  TYPE-NAME-O             PIC X(10).
001240     05  COUNT-O                 PIC ZZZ,ZZ9.
001250     05  FILLER                  PIC X(02) VALUE SPACES.
001260     05  AMOUNT-O                PIC $$,$$$,$$9.99.
001270     05  FILLER                  PIC X(02) VALUE SPACES.
001280     05  FAILED-O                PIC ZZZ9.
001290*
001300 01  LEDG-TOTAL.
001310     05  FILLER                  PIC X(01) VALUE SPACES.
001320     05  FILLER                  PIC X(13) VALUE "GRAND TOTAL".
001330     05  GRAND-COUNT-O           PIC ZZZ,ZZ9.
001340     05  FILLER                  PIC X(02) VALUE SPACES.
001350     05  GRAND-AMOUNT-O          PIC $$,$$$,$$9.99.
001360*
001370 01  LEDG-FOOTER.
001380     05  FILLER                  PIC X(02) VALUE SPACES.
001390     05  FOOTER-NAME             PIC X(30).
001400     05  FOOTER-COUNTER          PIC ZZZ,ZZ9.
001410*
001420 01  SWITCHES-AND-COUNTERS.
001430     05  ACTIVITY-EOF-SW         PIC X(01) VALUE "N".
001440         88  ACTIVITY-EOF                VALUE "Y".
001442*
001444*    RUN COUNTERS KEPT AS STAND-ALONE 77-LEVEL ITEMS PER THE
001446*    SHOP STANDARDS MANUAL, NOT ROLLED INTO A GROUP.
001448 77  LINE-CNT                    PIC 9(02) COMP.
001450 77  WS-READ-CNT                 PIC 9(07) COMP.
001470*
001480*    THREE-ROW ACCUMULATOR TABLE -- ONE ROW PER TX-TYPE.
001490 01  WS-CATEGORY-TABLE.
001500     05  WS-CATEGORY-ENTRY       OCCURS 3 TIMES
001510                                 INDEXED BY WS-CAT-IDX.
001520         10  WS-CAT-NAME         PIC X(10).
001530         10  WS-CAT-COUNT        PIC 9(07) COMP.
001540         10  WS-CAT-AMOUNT       PIC S9(17)V99.
001550         10  WS-CAT-FAILED       PIC 9(07) COMP.
001560*
001570 77  WS-DUP-SKIPPED-COUNT        PIC 9(07) COMP.
001580 77  WS-GRAND-COUNT              PIC 9(07) COMP.
001590 77  WS-GRAND-AMOUNT             PIC S9(17)V99.
001600*
001610 01  WS-TODAY-STAMP.
001620     05  WS-TODAY-CCYY           PIC 9(04).
001630     05  WS-TODAY-MMDD           PIC 9(04).
001640 01  WS-TODAY-STAMP-R REDEFINES WS-TODAY-STAMP.
001650     05  WS-TODAY-CCYYMMDD       PIC 9(08).
001660*
001670 01  DAY-IN                      PIC 9(01).
001680*-----------------------------------------------------------------
001690 PROCEDURE                   DIVISION.
001700*-----------------------------------------------------------------
001710* MAIN LINE.
001720*-----------------------------------------------------------------
001730 100-PRINT-LEDGER-REPORT.
001740     PERFORM 200-INITIATE-LEDGER-REPORT.
001750     PERFORM 200-ACCUMULATE-LEDGER-REPORT UNTIL ACTIVITY-EOF.
001760     PERFORM 200-TERMINATE-LEDGER-REPORT.
001770     STOP    RUN.
001780*
001790******************************************************************
001800 200-INITIATE-LEDGER-REPORT.
001810     OPEN    INPUT   LEDGER-ACTIVITY-IN
001820             OUTPUT  LEDGER-REPORT-OUT.
001830     PERFORM 300-INITIALIZE-CATEGORY-TABLE.
001840     PERFORM 300-PRINT-REPORT-TITLE.
001850     PERFORM 300-PRINT-REPORT-HEADER.
001860     PERFORM 300-READ-LEDGER-ACTIVITY-IN.
001870*
001880*-----------------------------------------------------------------
001890* ONE EXTRACT RECORD -- ADD IT INTO ITS CATEGORY'S ROW, OR (FOR
001900* THE TRAILER) CAPTURE THE DUPLICATE-SKIPPED COUNT.
001910*-----------------------------------------------------------------
001920 200-ACCUMULATE-LEDGER-REPORT.
001930     IF  TX-TYPE OF LEDGER-ACTIVITY-REC = "DUPSKIP "
001940         MOVE    TX-AMOUNT OF LEDGER-ACTIVITY-REC
001950                 TO  WS-DUP-SKIPPED-COUNT
001960     ELSE
001970         PERFORM 300-FIND-CATEGORY-ROW
001980         ADD     1   TO  WS-CAT-COUNT (WS-CAT-IDX)
001990         ADD     TX-AMOUNT OF LEDGER-ACTIVITY-REC
002000                 TO  WS-CAT-AMOUNT (WS-CAT-IDX)
002010         IF  TX-STATUS-FAILED OF LEDGER-ACTIVITY-REC
002020             ADD     1   TO  WS-CAT-FAILED (WS-CAT-IDX)
002030         END-IF
002040     END-IF.
002050     PERFORM 300-READ-LEDGER-ACTIVITY-IN.
002060*
002070*-----------------------------------------------------------------
002080 200-TERMINATE-LEDGER-REPORT.
002090     PERFORM 300-PRINT-CATEGORY-LINES.
002100     PERFORM 300-PRINT-GRAND-TOTAL-LINE.
002110     PERFORM 300-PRINT-REPORT-FOOTERS.
002120     CLOSE   LEDGER-ACTIVITY-IN
002130             LEDGER-REPORT-OUT.
002140*
002150******************************************************************
002160 300-INITIALIZE-CATEGORY-TABLE.
002170     MOVE    "DEPOSIT"   TO  WS-CAT-NAME (1).
002180     MOVE    "WITHDRAW"  TO  WS-CAT-NAME (2).
002190     MOVE    "TRANSFER"  TO  WS-CAT-NAME (3).
002200     MOVE    0           TO  WS-CAT-COUNT (1) WS-CAT-AMOUNT (1)
002210                             WS-CAT-FAILED (1) WS-CAT-COUNT (2)
002220                             WS-CAT-AMOUNT (2) WS-CAT-FAILED (2)
002230                             WS-CAT-COUNT (3) WS-CAT-AMOUNT (3)
002240                             WS-CAT-FAILED (3) WS-DUP-SKIPPED-COUNT.
002250*
002260*-----------------------------------------------------------------
002270 300-READ-LEDGER-ACTIVITY-IN.
002280     READ    LEDGER-ACTIVITY-IN
002290             AT END      MOVE    "Y"     TO  ACTIVITY-EOF-SW
002300             NOT AT END  ADD     1       TO  WS-READ-CNT.
002310*
002320*-----------------------------------------------------------------
002330* WS-CAT-IDX(1)=DEPOSIT, (2)=WITHDRAW, (3)=TRANSFER -- SAME ORDER
002340* AS THE CLASS TEST IN SPECIAL-NAMES ABOVE.
002350*-----------------------------------------------------------------
002360 300-FIND-CATEGORY-ROW.
002370     EVALUATE TRUE
002380         WHEN TX-TYPE-DEPOSIT OF LEDGER-ACTIVITY-REC
002390             SET     WS-CAT-IDX      TO  1
002400         WHEN TX-TYPE-WITHDRAW OF LEDGER-ACTIVITY-REC
002410             SET     WS-CAT-IDX      TO  2
002420         WHEN OTHER
002430             SET     WS-CAT-IDX      TO  3
002440     END-EVALUATE.
002450*
002460******************************************************************
002470 300-PRINT-REPORT-TITLE.
002480     ACCEPT  WS-TODAY-CCYYMMDD       FROM DATE YYYYMMDD.
002490     MOVE    WS-TODAY-CCYY           TO  DSP-YEAR.
002500     MOVE    WS-TODAY-MMDD (1:2)     TO  DSP-MONTH.
002510     MOVE    WS-TODAY-MMDD (3:2)     TO  DSP-DAY.
002520     ACCEPT  DAY-IN                  FROM DAY-OF-WEEK.
002530     MOVE    WEEKDAY (DAY-IN)        TO  DAY-NAME.
002540     WRITE   LEDGER-REPORT-LINE      FROM LEDG-TITLE
002550             AFTER ADVANCING 1  LINES.
002560*
002570*-----------------------------------------------------------------
002580 300-PRINT-REPORT-HEADER.
002590     WRITE   LEDGER-REPORT-LINE      FROM LEDG-HEADER
002600             AFTER ADVANCING 2  LINES.
002610     MOVE    SPACES                  TO  LEDGER-REPORT-LINE.
002620     WRITE   LEDGER-REPORT-LINE.
002630     MOVE    4                       TO  LINE-CNT.
002640*
002650******************************************************************
002660 300-PRINT-CATEGORY-LINES.
002670     PERFORM 400-PRINT-ONE-CATEGORY-LINE VARYING WS-CAT-IDX
002680             FROM 1 BY 1 UNTIL WS-CAT-IDX > 3.
002690*
002700*-----------------------------------------------------------------
002710 400-PRINT-ONE-CATEGORY-LINE.
002720     MOVE    WS-CAT-NAME (WS-CAT-IDX)    TO  TYPE-NAME-O.
002730     MOVE    WS-CAT-COUNT (WS-CAT-IDX)   TO  COUNT-O.
002740     MOVE    WS-CAT-AMOUNT (WS-CAT-IDX)  TO  AMOUNT-O.
002750     MOVE    WS-CAT-FAILED (WS-CAT-IDX)  TO  FAILED-O.
002760     WRITE   LEDGER-REPORT-LINE          FROM LEDG-DETAIL
002770             AFTER ADVANCING 1  LINES.
002780     ADD     WS-CAT-COUNT (WS-CAT-IDX)   TO  WS-GRAND-COUNT.
002790     ADD     WS-CAT-AMOUNT (WS-CAT-IDX)  TO  WS-GRAND-AMOUNT.
002800*
002810******************************************************************
002820 300-PRINT-GRAND-TOTAL-LINE.
002830     MOVE    WS-GRAND-COUNT              TO  GRAND-COUNT-O.
002840     MOVE    WS-GRAND-AMOUNT             TO  GRAND-AMOUNT-O.
002850     WRITE   LEDGER-REPORT-LINE          FROM LEDG-TOTAL
002860             AFTER ADVANCING 2  LINES.
002870*
002880******************************************************************
002890 300-PRINT-REPORT-FOOTERS.
002900     MOVE    "RECORDS READ"              TO  FOOTER-NAME.
002910     MOVE    WS-READ-CNT                 TO  FOOTER-COUNTER.
002920     WRITE   LEDGER-REPORT-LINE          FROM LEDG-FOOTER
002930             AFTER ADVANCING 2  LINES.
002940     MOVE    "IDEMPOTENT DUPLICATES SKIPPED" TO  FOOTER-NAME.
002950     MOVE    WS-DUP-SKIPPED-COUNT        TO  FOOTER-COUNTER.
002960     WRITE   LEDGER-REPORT-LINE          FROM LEDG-FOOTER.
