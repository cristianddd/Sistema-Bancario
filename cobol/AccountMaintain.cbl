000100******************************************************************
000110* ACCOUNTMAINTAIN.CBL
000120* TWO INDEPENDENT HOUSEKEEPING RUNS, KEPT IN ONE PROGRAM BECAUSE
000130* THEY ARE BOTH RUN FROM THE SAME OVERNIGHT STEP AS LEDGPOST:
000140*
000150*   LEG 1 -- REBUILDS FRAUD-DECISION-TABLE (INDEXED, KEYED BY
000160*            OPERATION + ACCOUNT NUMBER) FROM FRAUD-RULES-IN, THE
000170*            FLAT FILE THE FRAUD DESK MAINTAINS BY HAND.
000180*   LEG 2 -- OPENS NEW ACCOUNTS.  READS ACCOUNT-CREATE-REQUESTS AND
000190*            APPENDS ONE ACCOUNT-RECORD PER REQUEST TO THE END OF
000200*            ACCOUNT-MASTER (OPEN EXTEND); A MISSING INITIAL
000210*            BALANCE DEFAULTS TO 0.00, A NEGATIVE ONE IS REJECTED
000220*            TO THE ERROR FILE.
000230*
000240* 1988-11-03 WJT  ORIGINAL -- WROTE AS A STRAIGHT SEQUENTIAL-TO-
000250*                 INDEXED CONVERSION FOR THE OLD INVENTORY SYSTEM.
000260* 1996-05-22 RMH  TICKET DP-0881 -- REPURPOSED LEG 1 TO BUILD THE
000270*                 NEW FRAUD STOP LIST INSTEAD OF THE SUPPLIER
000280*                 INDEX; RETIRED THE INVENTORY CONVERSION ENTIRELY.
000290* 1998-09-10 WJT  TICKET DP-1184 -- Y2K.  ACCT-CREATED NOW STAMPED
000300*                 WITH A FULL FOUR-DIGIT YEAR FROM THE SYSTEM
000310*                 CLOCK; SEE 400-STAMP-CREATED-TIMESTAMP.
000320* 1999-07-19 RMH  TICKET DP-1233 -- ADDED LEG 2 (ACCOUNT OPENING);
000330*                 PREVIOUSLY ACCOUNTS WERE ADDED BY HAND WITH A
000340*                 UTILITY EDITOR, WHICH THE AUDITORS FLAGGED.
000350* 2000-02-03 RMH  TICKET DP-1255 -- REJECT A NEGATIVE INITIAL
000360*                 BALANCE INSTEAD OF LETTING IT THROUGH.
000370* 2003-02-19 LKS  TICKET DP-1511 -- ADDED ACCT-REC-STATUS SET TO
000380*                 "A" ON EVERY NEWLY OPENED ACCOUNT.
000390******************************************************************
000400 IDENTIFICATION              DIVISION.
000410*-----------------------------------------------------------------
000420 PROGRAM-ID.                 ACCOUNT-MAINTAIN.
000430 AUTHOR.                     WALTER J. TREMAINE.
000440 INSTALLATION.               GREATER MIDLAND SAVINGS BANK - DP.
000450 DATE-WRITTEN.               11/03/1988.
000460 DATE-COMPILED.
000470 SECURITY.                   COMPANY CONFIDENTIAL.
000480*
000490******************************************************************
000500 ENVIRONMENT                 DIVISION.
000510*-----------------------------------------------------------------
000520 CONFIGURATION               SECTION.
000530 SOURCE-COMPUTER.            IBM-4381.
000540 OBJECT-COMPUTER.            IBM-4381.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     CLASS ACCT-DIGIT-CLASS IS "0" THRU "9"
000580     UPSI-0 ON STATUS IS REJECT-NEGATIVE-BALANCE
000590     UPSI-0 OFF STATUS IS ALLOW-ZERO-BALANCE-ONLY.
000600*-----------------------------------------------------------------
000610 INPUT-OUTPUT                SECTION.
000620 FILE-CONTROL.
000630     SELECT  FRAUD-RULES-IN
000640             ASSIGN TO "FRAUDIN"
000650             ORGANIZATION IS LINE SEQUENTIAL.
000660
000670     SELECT  FRAUD-DECISION-TABLE
000680             ASSIGN TO "FRAUDTBL"
000690             ORGANIZATION IS INDEXED
000700             ACCESS MODE IS SEQUENTIAL
000710             RECORD KEY IS FD-KEY
000720             FILE STATUS IS FRAUD-TABLE-STATUS.
000730
000740     SELECT  ACCOUNT-CREATE-REQUESTS
000750             ASSIGN TO "ACCTCREQ"
000760             ORGANIZATION IS LINE SEQUENTIAL.
000770
000780     SELECT  ACCOUNT-MASTER
000790             ASSIGN TO "ACCTMSTR"
000800             ORGANIZATION IS LINE SEQUENTIAL.
000810
000820     SELECT  ACCOUNT-CREATE-ERRORS
000830             ASSIGN TO "ACCTCERR"
000840             ORGANIZATION IS LINE SEQUENTIAL.
000850*
000860******************************************************************
000870 DATA                        DIVISION.
000880*-----------------------------------------------------------------
000890 FILE                        SECTION.
000900 FD  FRAUD-RULES-IN
000910     RECORD CONTAINS 99 CHARACTERS
000920     DATA RECORD IS FRAUD-RULE-IN-REC.
000930     COPY "FRAUDREC.CPY"
000940         REPLACING ==FRAUD-DECISION-RECORD== BY ==FRAUD-RULE-IN-REC==.
000950
000960 FD  FRAUD-DECISION-TABLE
000970     LABEL RECORD IS STANDARD.
000980     COPY "FRAUDREC.CPY"
000990         REPLACING ==FRAUD-DECISION-RECORD== BY ==FRAUD-TABLE-REC==.
001000
001010 FD  ACCOUNT-CREATE-REQUESTS
001020     RECORD CONTAINS 200 CHARACTERS
001030     DATA RECORD IS ACCOUNT-CREATE-REQUEST.
001040     COPY "ACCTCREQ.CPY".
001050
001060 FD  ACCOUNT-MASTER
001070     RECORD CONTAINS 213 CHARACTERS
001080     DATA RECORD IS ACCOUNT-MASTER-REC.
001090     COPY "ACCTRECD.CPY"
001100         REPLACING ==ACCOUNT-RECORD== BY ==ACCOUNT-MASTER-REC==.
001110
001120 FD  ACCOUNT-CREATE-ERRORS
001130     RECORD CONTAINS 219 CHARACTERS
001140     DATA RECORD IS ACCOUNT-CREATE-ERROR-REC.
001150 01  ACCOUNT-CREATE-ERROR-REC.
001160     05  ACE-REQUEST             PIC X(200).
001170     05  ACE-REASON              PIC X(10).
001175     05  FILLER                  PIC X(09).
001180*-----------------------------------------------------------------
001190 WORKING-STORAGE             SECTION.
001200*-----------------------------------------------------------------
001210 01  SWITCHES-AND-COUNTERS.
001220     05  FRAUD-EOF-SW            PIC X(01) VALUE "N".
001230         88  FRAUD-RULES-EOF             VALUE "Y".
001240     05  ACCT-CREATE-EOF-SW      PIC X(01) VALUE "N".
001250         88  ACCT-CREATE-EOF             VALUE "Y".
001260     05  FRAUD-TABLE-STATUS      PIC X(02).
001262*
001264*    RUN COUNTERS KEPT AS STAND-ALONE 77-LEVEL ITEMS PER THE
001266*    SHOP STANDARDS MANUAL, NOT ROLLED INTO A GROUP.
001268 77  WS-RULES-READ-CNT           PIC 9(07) COMP.
001271 77  WS-RULES-WRITE-CNT          PIC 9(07) COMP.
001273 77  WS-ACCT-READ-CNT            PIC 9(07) COMP.
001275 77  WS-ACCT-OPENED-CNT          PIC 9(07) COMP.
001277 77  WS-ACCT-REJECT-CNT          PIC 9(07) COMP.
001320*
001330*    ALTERNATE NUMERIC VIEW OF THE READ COUNTERS GROUP, FOR A
001340*    QUICK UNSIGNED DISPLAY ON THE 999-END-OF-JOB MESSAGE.
001350 01  WS-COUNTER-DISPLAY-AREA.
001360     05  WS-ACCT-OPENED-EDIT     PIC 9(07).
001370     05  WS-ACCT-REJECT-EDIT     PIC 9(07).
001380 01  WS-COUNTER-DISPLAY-R REDEFINES WS-COUNTER-DISPLAY-AREA.
001390     05  WS-COUNTER-FLAT         PIC X(14).
001400*
001410 01  WS-TODAY-STAMP.
001420     05  WS-TODAY-CCYY           PIC 9(04).
001430     05  WS-TODAY-MMDD           PIC 9(04).
001440 01  WS-TODAY-STAMP-R REDEFINES WS-TODAY-STAMP.
001450     05  WS-TODAY-CCYYMMDD       PIC 9(08).
001460*
001470 01  WS-CLOCK-STAMP.
001480     05  WS-CLOCK-HHMMSS         PIC 9(06).
001490     05  WS-CLOCK-HUNDREDTHS     PIC 9(02).
001500*
001510*    ACCOUNT-CREATE-REQUEST, BROUGHT IN ONCE FOR EDITING THE
001520*    INITIAL-BALANCE SIGN BEFORE THE MASTER RECORD IS BUILT.
001530     COPY "ACCTRECD.CPY"
001540         REPLACING ==ACCOUNT-RECORD== BY ==WS-NEW-ACCOUNT-AREA==.
001550*
001560******************************************************************
001570 PROCEDURE                   DIVISION.
001580*-----------------------------------------------------------------
001590* MAIN LINE -- THE TWO LEGS RUN IN SEQUENCE, EACH WITH ITS OWN
001600* OPEN/CLOSE SO A FAILURE IN ONE DOES NOT TOUCH THE OTHER'S FILES.
001610*-----------------------------------------------------------------
001620 100-MAINTAIN-ACCOUNTS.
001630     PERFORM 200-BUILD-FRAUD-DECISION-TABLE.
001640     PERFORM 200-OPEN-NEW-ACCOUNTS.
001650     STOP    RUN.
001660*
001670******************************************************************
001680* LEG 1 -- REBUILD THE FRAUD STOP LIST FROM THE FRAUD DESK'S
001690* SEQUENTIAL INPUT.  THE WHOLE TABLE IS REBUILT EVERY RUN.
001700*-----------------------------------------------------------------
001710 200-BUILD-FRAUD-DECISION-TABLE.
001720     PERFORM 300-INITIATE-FRAUD-BUILD.
001730     PERFORM 300-PROCEED-FRAUD-BUILD UNTIL FRAUD-RULES-EOF.
001740     PERFORM 300-TERMINATE-FRAUD-BUILD.
001750*
001760*-----------------------------------------------------------------
001770 300-INITIATE-FRAUD-BUILD.
001780     OPEN    INPUT   FRAUD-RULES-IN.
001790     OPEN    OUTPUT  FRAUD-DECISION-TABLE.
001800     PERFORM 400-READ-FRAUD-RULES-IN.
001810*
001820*-----------------------------------------------------------------
001830 300-PROCEED-FRAUD-BUILD.
001840     PERFORM 400-WRITE-FRAUD-TABLE-RECORD.
001850     PERFORM 400-READ-FRAUD-RULES-IN.
001860*
001870*-----------------------------------------------------------------
001880 300-TERMINATE-FRAUD-BUILD.
001890     CLOSE   FRAUD-RULES-IN
001900             FRAUD-DECISION-TABLE.
001910     DISPLAY "FRAUD-DECISION-TABLE REBUILT - RULES READ: "
001920             WS-RULES-READ-CNT " WRITTEN: " WS-RULES-WRITE-CNT.
001930*
001940******************************************************************
001950 400-READ-FRAUD-RULES-IN.
001960     READ    FRAUD-RULES-IN
001970             AT END      MOVE    "Y"     TO  FRAUD-EOF-SW
001980             NOT AT END  ADD     1       TO  WS-RULES-READ-CNT.
001990*
002000*-----------------------------------------------------------------
002010 400-WRITE-FRAUD-TABLE-RECORD.
002020     MOVE    FD-KEY-ALT OF FRAUD-RULE-IN-REC
002030             TO  FD-KEY-ALT OF FRAUD-TABLE-REC.
002040     MOVE    FD-REASON OF FRAUD-RULE-IN-REC
002050             TO  FD-REASON OF FRAUD-TABLE-REC.
002060     MOVE    "Y"         TO  FD-DENY-FLAG OF FRAUD-TABLE-REC.
002070     WRITE   FRAUD-TABLE-REC
002080             INVALID KEY DISPLAY "DUPLICATE FRAUD RULE: "
002090                                 FD-KEY-ALT OF FRAUD-RULE-IN-REC
002100             NOT INVALID KEY ADD 1 TO WS-RULES-WRITE-CNT.
002110*
002120******************************************************************
002130* LEG 2 -- OPEN NEW ACCOUNTS.  ACCOUNT-MASTER IS CARRIED FORWARD
002140* UNCHANGED BY READING ALL OF IT FIRST UNDER INPUT, THEN RE-OPENED
002150* EXTEND SO THE NEW RECORDS LAND AFTER THE LAST ONE ON FILE.
002160*-----------------------------------------------------------------
002170 200-OPEN-NEW-ACCOUNTS.
002180     PERFORM 300-INITIATE-ACCOUNT-OPEN.
002190     PERFORM 300-PROCEED-ACCOUNT-OPEN UNTIL ACCT-CREATE-EOF.
002200     PERFORM 300-TERMINATE-ACCOUNT-OPEN.
002210*
002220*-----------------------------------------------------------------
002230 300-INITIATE-ACCOUNT-OPEN.
002240     OPEN    INPUT   ACCOUNT-CREATE-REQUESTS.
002250     OPEN    EXTEND  ACCOUNT-MASTER.
002260     OPEN    OUTPUT  ACCOUNT-CREATE-ERRORS.
002270     ACCEPT  WS-TODAY-CCYYMMDD   FROM DATE YYYYMMDD.
002280     ACCEPT  WS-CLOCK-HHMMSS     FROM TIME.
002290     PERFORM 400-READ-ACCOUNT-CREATE-REQUESTS.
002300*
002310*-----------------------------------------------------------------
002320 300-PROCEED-ACCOUNT-OPEN.
002330     PERFORM 400-EDIT-ACCOUNT-CREATE-REQUEST.
002340     PERFORM 400-READ-ACCOUNT-CREATE-REQUESTS.
002350*
002360*-----------------------------------------------------------------
002370 300-TERMINATE-ACCOUNT-OPEN.
002380     CLOSE   ACCOUNT-CREATE-REQUESTS
002390             ACCOUNT-MASTER
002400             ACCOUNT-CREATE-ERRORS.
002410     DISPLAY "ACCOUNT OPENING RUN COMPLETE - OPENED: "
002420             WS-ACCT-OPENED-CNT " REJECTED: " WS-ACCT-REJECT-CNT.
002430*
002440******************************************************************
002450 400-READ-ACCOUNT-CREATE-REQUESTS.
002460     READ    ACCOUNT-CREATE-REQUESTS
002470             AT END      MOVE    "Y"     TO  ACCT-CREATE-EOF-SW
002480             NOT AT END  ADD     1       TO  WS-ACCT-READ-CNT.
002490*
002500*-----------------------------------------------------------------
002510* RULE 11 -- A MISSING INITIAL BALANCE DEFAULTS TO 0.00; A
002520* NEGATIVE ONE IS REJECTED RATHER THAN OPENING THE ACCOUNT.
002530*-----------------------------------------------------------------
002540 400-EDIT-ACCOUNT-CREATE-REQUEST.
002550     IF  ACR-BAL-OMITTED
002560         MOVE    0               TO  ACR-INIT-BAL
002570     END-IF.
002580     IF  ACR-INIT-BAL < 0
002590         PERFORM 500-REJECT-ACCOUNT-CREATE-REQUEST
002600     ELSE
002610         PERFORM 500-BUILD-NEW-ACCOUNT-RECORD
002620         PERFORM 500-STAMP-CREATED-TIMESTAMP
002630         PERFORM 500-WRITE-NEW-ACCOUNT-RECORD
002640     END-IF.
002650*
002660******************************************************************
002670 500-REJECT-ACCOUNT-CREATE-REQUEST.
002680     MOVE    SPACES                      TO  ACE-REQUEST.
002690     MOVE    ACCOUNT-CREATE-REQUEST      TO  ACE-REQUEST.
002700     MOVE    "NEG BAL"                   TO  ACE-REASON.
002710     WRITE   ACCOUNT-CREATE-ERROR-REC.
002720     ADD     1   TO  WS-ACCT-REJECT-CNT.
002730*
002740*-----------------------------------------------------------------
002750 500-BUILD-NEW-ACCOUNT-RECORD.
002760     INITIALIZE                          WS-NEW-ACCOUNT-AREA.
002770     MOVE    ACR-ACCOUNT-ID    TO  ACCT-NUMBER OF WS-NEW-ACCOUNT-AREA.
002780     MOVE    ACR-OWNER         TO  ACCT-OWNER  OF WS-NEW-ACCOUNT-AREA.
002790     MOVE    ACR-INIT-BAL      TO  ACCT-BALANCE OF WS-NEW-ACCOUNT-AREA.
002800     SET     ACCT-REC-ACTIVE OF WS-NEW-ACCOUNT-AREA TO TRUE.
002810*
002820*-----------------------------------------------------------------
002830 500-STAMP-CREATED-TIMESTAMP.
002840     MOVE    WS-TODAY-CCYY       TO  ACCT-CREATED-CCYY
002850                                      OF WS-NEW-ACCOUNT-AREA.
002860     MOVE    WS-TODAY-MMDD (1:2) TO  ACCT-CREATED-MM
002870                                      OF WS-NEW-ACCOUNT-AREA.
002880     MOVE    WS-TODAY-MMDD (3:2) TO  ACCT-CREATED-DD
002890                                      OF WS-NEW-ACCOUNT-AREA.
002900     MOVE    WS-CLOCK-HHMMSS (1:2) TO ACCT-CREATED-HH
002910                                      OF WS-NEW-ACCOUNT-AREA.
002920     MOVE    WS-CLOCK-HHMMSS (3:2) TO ACCT-CREATED-MI
002930                                      OF WS-NEW-ACCOUNT-AREA.
002940     MOVE    WS-CLOCK-HHMMSS (5:2) TO ACCT-CREATED-SS
002950                                      OF WS-NEW-ACCOUNT-AREA.
002960*
002970*-----------------------------------------------------------------
002980 500-WRITE-NEW-ACCOUNT-RECORD.
002990     WRITE   ACCOUNT-MASTER-REC  FROM  WS-NEW-ACCOUNT-AREA.
003000     ADD     1   TO  WS-ACCT-OPENED-CNT.
