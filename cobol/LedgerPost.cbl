000100******************************************************************
000110* LEDGERPOST.CBL
000120* MAIN OVERNIGHT POSTING RUN.  READS TRANSACTION-REQUESTS IN THE
000130* ORDER SUBMITTED (NOT RESEQUENCED) AND, FOR EACH ONE NOT ALREADY
000140* ON THE JOURNAL UNDER ITS IDEMPOTENCY KEY:
000150*
000160*   - VALIDATES THE AMOUNT AND ANY TYPE-SPECIFIC PRE-CHECK
000170*     (WITHDRAW/TRANSFER FUNDS, TRANSFER DISTINCT ACCOUNTS);
000180*   - POSTS THE DEPOSIT/WITHDRAWAL/TRANSFER AGAINST AN IN-MEMORY
000190*     COPY OF ACCOUNT-MASTER (ROUTED THROUGH FRAUDCHK FOR DEPOSITS
000200*     AND WITHDRAWALS);
000210*   - WRITES ONE TRANSACTION-RECORD PER REQUEST, SUCCESS OR FAILED.
000220*
000230* ACCOUNT-MASTER HAS NO ISAM ACCESS ON THIS SHOP'S EQUIPMENT, SO
000240* THE WHOLE FILE IS LOADED INTO A WORKING-STORAGE TABLE AT THE
000250* START OF THE RUN, UPDATED IN PLACE AS REQUESTS ARE POSTED, AND
000260* WRITTEN BACK OUT IN FULL AT THE END -- SEE 700-FIND-ACCOUNT-ENTRY
000270* AND 900-REWRITE-ACCOUNT-MASTER.  THE JOURNAL IS HANDLED THE SAME
000280* WAY FOR THE IDEMPOTENCY LOOKUP: THE OLD JOURNAL IS COPIED FORWARD
000290* UNCHANGED AND ITS KEYS LOADED INTO A TABLE, THEN THIS RUN'S NEW
000300* RECORDS ARE APPENDED.
000310*
000320* THIS RUN ALSO WRITES LEDGER-ACTIVITY, A SECOND COPY OF JUST THIS
000330* RUN'S NEW/UPDATED RECORDS, SO LEDGRPT CAN TOTAL THE RUN WITHOUT
000340* REREADING THE WHOLE CUMULATIVE JOURNAL.  A TRAILING PSEUDO-RECORD
000350* WITH TX-TYPE OF "DUPSKIP " CARRIES THE IDEMPOTENT-DUPLICATE COUNT
000360* FOR THAT REPORT, SINCE SKIPPED DUPLICATES NEVER GET A JOURNAL
000370* ENTRY OF THEIR OWN.
000380*
000390* 1989-02-27 WJT  ORIGINAL -- BALANCE-LINE MASTER/TRANSACTION
000400*                 UPDATE FOR THE OLD INVENTORY SYSTEM.
000410* 1996-11-04 RMH  TICKET DP-0895 -- REPURPOSED FOR DEPOSIT/WITHDRAWAL
000420*                 POSTING AGAINST THE NEW ACCOUNT-MASTER; DROPPED THE
000430*                 SORTED-MATCH LOGIC BECAUSE REQUESTS MUST POST IN
000440*                 THE ORDER THEY WERE SUBMITTED, NOT ACCOUNT-NUMBER
000450*                 ORDER -- SEE 300-LOAD-ACCOUNT-TABLE.
000460* 1998-09-16 WJT  TICKET DP-1184 -- Y2K.  TX-CREATED AND THE MASTER'S
000470*                 ACCT-CREATED NOW CARRY A FULL FOUR-DIGIT YEAR.
000480* 1999-03-02 RMH  TICKET DP-0940 -- ADDED THE CALL TO FRAUDCHK FOR
000490*                 DEPOSITS AND WITHDRAWALS, FAIL-OPEN ON ANY TROUBLE.
000500* 2000-08-21 RMH  TICKET DP-1222 -- ADDED TRANSFER REQUESTS (DEBIT
000510*                 SOURCE, CREDIT TARGET, DISTINCT-ACCOUNT EDIT).
000520* 2001-06-05 LKS  TICKET DP-1349 -- ADDED THE IDEMPOTENCY-KEY LOOKUP
000530*                 SO A RESUBMITTED REQUEST RETURNS THE ORIGINAL
000540*                 RESULT INSTEAD OF POSTING TWICE.
000550* 2003-02-24 LKS  TICKET DP-1511 -- ADDED LEDGER-ACTIVITY EXTRACT AND
000560*                 THE DUPSKIP TRAILER RECORD FOR LEDGRPT.
000570******************************************************************
000580 IDENTIFICATION              DIVISION.
000590*-----------------------------------------------------------------
000600 PROGRAM-ID.                 LEDGER-POST.
000610 AUTHOR.                     WALTER J. TREMAINE.
000620 INSTALLATION.               GREATER MIDLAND SAVINGS BANK - DP.
000630 DATE-WRITTEN.               02/27/1989.
000640 DATE-COMPILED.
000650 SECURITY.                   COMPANY CONFIDENTIAL.
000660*
000670******************************************************************
000680 ENVIRONMENT                 DIVISION.
000690*-----------------------------------------------------------------
000700 CONFIGURATION               SECTION.
000710 SOURCE-COMPUTER.            IBM-4381.
000720 OBJECT-COMPUTER.            IBM-4381.
000730 SPECIAL-NAMES.
000740     C01 IS TOP-OF-FORM
000750     CLASS TX-TYPE-CLASS IS "DEPOSIT " "WITHDRAW" "TRANSFER"
000760     UPSI-0 ON STATUS IS FRAUD-GATE-OVERRIDE-ON
000770     UPSI-0 OFF STATUS IS FRAUD-GATE-OVERRIDE-OFF.
000780*-----------------------------------------------------------------
000790 INPUT-OUTPUT                SECTION.
000800 FILE-CONTROL.
000810     SELECT  TRANSACTION-REQUESTS
000820             ASSIGN TO "TRANREQ"
000830             ORGANIZATION IS LINE SEQUENTIAL.
000840
000850     SELECT  ACCOUNT-MASTER-IN
000860             ASSIGN TO "ACCTMSTR"
000870             ORGANIZATION IS LINE SEQUENTIAL.
000880
000890     SELECT  ACCOUNT-MASTER-OUT
000900             ASSIGN TO "ACCTMNEW"
000910             ORGANIZATION IS LINE SEQUENTIAL.
000920
000930     SELECT  TRANSACTION-JOURNAL-IN
000940             ASSIGN TO "TRANJRNL"
000950             ORGANIZATION IS LINE SEQUENTIAL.
000960
000970     SELECT  TRANSACTION-JOURNAL-OUT
000980             ASSIGN TO "TRANJNEW"
000990             ORGANIZATION IS LINE SEQUENTIAL.
001000
001010     SELECT  LEDGER-ACTIVITY-OUT
001020             ASSIGN TO "LEDGACTV"
001030             ORGANIZATION IS LINE SEQUENTIAL.
001040
001050     SELECT  TRANSACTION-ERRORS
001060             ASSIGN TO "TRANERR"
001070             ORGANIZATION IS LINE SEQUENTIAL.
001080*
001090******************************************************************
001100 DATA                        DIVISION.
001110*-----------------------------------------------------------------
001120 FILE                        SECTION.
001130 FD  TRANSACTION-REQUESTS
001140     RECORD CONTAINS 201 CHARACTERS
001150     DATA RECORD IS TRANSACTION-REQUEST.
001160     COPY "TRANREQ.CPY".
001170
001180 FD  ACCOUNT-MASTER-IN
001190     RECORD CONTAINS 213 CHARACTERS
001200     DATA RECORD IS ACCOUNT-MASTER-IN-REC.
001210     COPY "ACCTRECD.CPY"
001220         REPLACING ==ACCOUNT-RECORD== BY ==ACCOUNT-MASTER-IN-REC==.
001230
001240 FD  ACCOUNT-MASTER-OUT
001250     RECORD CONTAINS 213 CHARACTERS
001260     DATA RECORD IS ACCOUNT-MASTER-OUT-REC.
001270     COPY "ACCTRECD.CPY"
001280         REPLACING ==ACCOUNT-RECORD== BY ==ACCOUNT-MASTER-OUT-REC==.
001290
001300 FD  TRANSACTION-JOURNAL-IN
001310     RECORD CONTAINS 263 CHARACTERS
001320     DATA RECORD IS TRANSACTION-JOURNAL-IN-REC.
001330     COPY "TRANRECD.CPY"
001340         REPLACING ==TRANSACTION-RECORD== BY ==TRANSACTION-JOURNAL-IN-REC==.
001350
001360 FD  TRANSACTION-JOURNAL-OUT
001370     RECORD CONTAINS 263 CHARACTERS
001380     DATA RECORD IS TRANSACTION-JOURNAL-OUT-REC.
001390     COPY "TRANRECD.CPY"
001400         REPLACING ==TRANSACTION-RECORD== BY ==TRANSACTION-JOURNAL-OUT-REC==.
001410
001420 FD  LEDGER-ACTIVITY-OUT
001430     RECORD CONTAINS 263 CHARACTERS
001440     DATA RECORD IS LEDGER-ACTIVITY-REC.
001450     COPY "TRANRECD.CPY"
001460         REPLACING ==TRANSACTION-RECORD== BY ==LEDGER-ACTIVITY-REC==.
001470
001480 FD  TRANSACTION-ERRORS
001490     RECORD CONTAINS 240 CHARACTERS
001500     DATA RECORD IS TRANSACTION-ERROR-REC.
001510 01  TRANSACTION-ERROR-REC.
001520     05  TE-REQUEST              PIC X(201).
001530     05  TE-REASON               PIC X(30).
001535     05  FILLER                  PIC X(09).
001540*-----------------------------------------------------------------
001550 WORKING-STORAGE             SECTION.
001560*-----------------------------------------------------------------
001570 01  SWITCHES-AND-COUNTERS.
001580     05  TRANREQ-EOF-SW          PIC X(01) VALUE "N".
001590         88  TRANREQ-EOF                 VALUE "Y".
001600     05  ACCTMSTR-EOF-SW         PIC X(01) VALUE "N".
001610         88  ACCTMSTR-EOF                 VALUE "Y".
001620     05  TRANJRNL-EOF-SW         PIC X(01) VALUE "N".
001630         88  TRANJRNL-EOF                 VALUE "Y".
001640     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
001650         88  WS-ACCT-WAS-FOUND           VALUE "Y".
001660     05  WS-IDEMP-FOUND-SW       PIC X(01) VALUE "N".
001670         88  WS-IDEMP-DUP-FOUND          VALUE "Y".
001680     05  WS-REJECT-SW            PIC X(01) VALUE "N".
001690         88  WS-REQUEST-REJECTED          VALUE "Y".
001695     05  WS-SEARCH-ACCT-ID       PIC X(50).
001700*
001705*    RUN COUNTERS AND WORK SUBSCRIPTS KEPT AS STAND-ALONE 77-LEVEL
001710*    ITEMS PER THE SHOP STANDARDS MANUAL, NOT ROLLED INTO A GROUP.
001715 77  WS-ACCT-COUNT               PIC 9(07) COMP.
001720 77  WS-IDEMP-COUNT              PIC 9(07) COMP.
001725 77  WS-SEQ-IN-RUN               PIC 9(07) COMP.
001730 77  WS-XFER-SRC-IDX             PIC 9(07) COMP.
001750*
001760*    CONTROL TOTALS -- REPORTED BY LEDGRPT AGAINST LEDGER-ACTIVITY
001770*    BUT ALSO DISPLAYED DIRECTLY AT END OF THIS RUN.
001780     05  WS-DEP-COUNT            PIC 9(07) COMP.
001790     05  WS-DEP-FAILED-COUNT     PIC 9(07) COMP.
001800     05  WS-DEP-AMOUNT           PIC S9(17)V99.
001810     05  WS-WD-COUNT             PIC 9(07) COMP.
001820     05  WS-WD-FAILED-COUNT      PIC 9(07) COMP.
001830     05  WS-WD-AMOUNT            PIC S9(17)V99.
001840     05  WS-XFER-COUNT           PIC 9(07) COMP.
001850     05  WS-XFER-FAILED-COUNT    PIC 9(07) COMP.
001860     05  WS-XFER-AMOUNT          PIC S9(17)V99.
001870     05  WS-DUP-SKIPPED-COUNT    PIC 9(07) COMP.
001880     05  WS-GRAND-COUNT          PIC 9(07) COMP.
001890     05  WS-GRAND-AMOUNT         PIC S9(17)V99.
001900*
001910*    ACCOUNT-MASTER LOADED ENTIRELY INTO THIS TABLE BECAUSE THIS
001920*    SHOP'S EQUIPMENT HAS NO ISAM ACCESS TO THE MASTER -- SEE THE
001930*    1996-11-04 CHANGE-LOG ENTRY ABOVE.  3,000 ENTRIES COVERS THE
001940*    LARGEST BRANCH PORTFOLIO ON FILE WITH ROOM TO GROW.
001950 01  WS-ACCOUNT-TABLE-AREA.
001960     05  WS-ACCT-ENTRY           OCCURS 3000 TIMES
001970                                 INDEXED BY WS-ACCT-IDX.
001980         10  WS-T-ACCT-NUMBER    PIC X(50).
001990         10  WS-T-ACCT-OWNER     PIC X(120).
002000         10  WS-T-ACCT-BALANCE   PIC S9(17)V99.
002010         10  WS-T-ACCT-CREATED   PIC X(14).
002020         10  WS-T-ACCT-STATUS    PIC X(01).
002030*
002040*    IDEMPOTENCY-KEY TABLE -- LOADED FROM THE OLD JOURNAL AT THE
002050*    START OF THE RUN, THEN GROWN AS EACH NEW REQUEST IS POSTED.
002060 01  WS-IDEMP-TABLE-AREA.
002070     05  WS-IDEMP-ENTRY          OCCURS 5000 TIMES
002080                                 INDEXED BY WS-IDEMP-IDX.
002090         10  WS-T-IDEMP-KEY      PIC X(64).
002100*
002110*    TODAY'S STAMP, BUILT ONCE AND REUSED FOR EVERY TX-CREATED ON
002120*    THIS RUN.  ALTERNATE FLAT VIEW KEPT FOR THE SAME REASON AS
002130*    WS-TODAY-STAMP-R IN ACCTMAINT.
002140 01  WS-TODAY-STAMP.
002150     05  WS-TODAY-CCYY           PIC 9(04).
002160     05  WS-TODAY-MMDD           PIC 9(04).
002170 01  WS-TODAY-STAMP-R REDEFINES WS-TODAY-STAMP.
002180     05  WS-TODAY-CCYYMMDD       PIC 9(08).
002190*
002200 01  WS-CLOCK-STAMP.
002210     05  WS-CLOCK-HHMMSS         PIC 9(06).
002220     05  WS-CLOCK-HUNDREDTHS     PIC 9(02).
002230*
002240*    TX-ID IS BUILT FROM TODAY'S STAMP PLUS A RUN SEQUENCE NUMBER --
002250*    THIS SHOP'S EQUIPMENT HAS NO UUID GENERATOR, SO A STAMP-PLUS-
002260*    SEQUENCE KEY IS USED INSTEAD; IT IS UNIQUE WITHIN ANY ONE DAY'S
002270*    RUNS, WHICH IS ALL THE JOURNAL HAS EVER NEEDED.
002280 01  WS-TX-ID-AREA.
002290     05  WS-TX-ID-PREFIX         PIC X(02) VALUE "LP".
002300     05  WS-TX-ID-CCYYMMDD       PIC 9(08).
002310     05  WS-TX-ID-HHMMSS         PIC 9(06).
002320     05  WS-TX-ID-SEQ            PIC 9(07).
002330     05  FILLER                  PIC X(13).
002340 01  WS-TX-ID-FLAT REDEFINES WS-TX-ID-AREA
002350                                 PIC X(36).
002360*
002370*    WORKING COPY OF THE RECORD ABOUT TO BE WRITTEN TO THE JOURNAL
002380*    AND TO LEDGER-ACTIVITY -- ONE BUILD, TWO WRITES.
002390     COPY "TRANRECD.CPY"
002400         REPLACING ==TRANSACTION-RECORD== BY ==WS-TRANSACTION-WORK==.
002410*
002420*    PARAMETERS PASSED TO FRAUDCHK, SAME SHAPE AS ITS LINKAGE SECTION.
002430 01  WS-FRAUD-PARAMETERS.
002440     05  WS-FRAUD-OPERATION      PIC X(08).
002450     05  WS-FRAUD-ACCOUNT-ID     PIC X(50).
002460     05  WS-FRAUD-AMOUNT         PIC S9(17)V99.
002470     05  WS-FRAUD-DECISION       PIC X(01).
002480         88  WS-FRAUD-ALLOWED            VALUE "A".
002490         88  WS-FRAUD-DENIED             VALUE "D".
002500*
002510 77  WS-DUPSKIP-EDIT             PIC 9(07).
002520*-----------------------------------------------------------------
002530 PROCEDURE                   DIVISION.
002540*-----------------------------------------------------------------
002550* MAIN LINE.
002560*-----------------------------------------------------------------
002570 100-LEDGER-POST.
002580     PERFORM 200-INITIATE-LEDGER-POST.
002590     PERFORM 200-PROCEED-LEDGER-POST UNTIL TRANREQ-EOF.
002600     PERFORM 200-TERMINATE-LEDGER-POST.
002610     STOP    RUN.
002620*
002630******************************************************************
002640 200-INITIATE-LEDGER-POST.
002650     OPEN    INPUT   TRANSACTION-REQUESTS
002660             INPUT   ACCOUNT-MASTER-IN
002670             INPUT   TRANSACTION-JOURNAL-IN
002680             OUTPUT  ACCOUNT-MASTER-OUT
002690             OUTPUT  TRANSACTION-JOURNAL-OUT
002700             OUTPUT  LEDGER-ACTIVITY-OUT
002710             OUTPUT  TRANSACTION-ERRORS.
002720     ACCEPT  WS-TODAY-CCYYMMDD   FROM DATE YYYYMMDD.
002730     ACCEPT  WS-CLOCK-HHMMSS     FROM TIME.
002740     MOVE    WS-TODAY-CCYYMMDD   TO  WS-TX-ID-CCYYMMDD.
002750     MOVE    WS-CLOCK-HHMMSS     TO  WS-TX-ID-HHMMSS.
002760     PERFORM 300-LOAD-ACCOUNT-TABLE.
002770     PERFORM 300-CARRY-FORWARD-JOURNAL.
002780     PERFORM 300-READ-TRANSACTION-REQUESTS.
002790*
002800*-----------------------------------------------------------------
002810 200-PROCEED-LEDGER-POST.
002820     PERFORM 300-PROCESS-ONE-REQUEST.
002830     PERFORM 300-READ-TRANSACTION-REQUESTS.
002840*
002850*-----------------------------------------------------------------
002860 200-TERMINATE-LEDGER-POST.
002870     PERFORM 900-REWRITE-ACCOUNT-MASTER.
002880     PERFORM 900-WRITE-DUPSKIP-TRAILER.
002890     CLOSE   TRANSACTION-REQUESTS
002900             ACCOUNT-MASTER-IN
002910             ACCOUNT-MASTER-OUT
002920             TRANSACTION-JOURNAL-IN
002930             TRANSACTION-JOURNAL-OUT
002940             LEDGER-ACTIVITY-OUT
002950             TRANSACTION-ERRORS.
002960     COMPUTE WS-GRAND-COUNT  = WS-DEP-COUNT + WS-WD-COUNT
002970                               + WS-XFER-COUNT.
002980     COMPUTE WS-GRAND-AMOUNT = WS-DEP-AMOUNT + WS-WD-AMOUNT
002990                               + WS-XFER-AMOUNT.
003000     DISPLAY "LEDGER POST COMPLETE - POSTED: " WS-GRAND-COUNT
003010             " DUP-SKIPPED: " WS-DUP-SKIPPED-COUNT.
003020*
003030******************************************************************
003040* LOAD ACCOUNT-MASTER INTO WORKING STORAGE.  THIS RUN UPDATES THE
003050* TABLE IN PLACE AND WRITES IT BACK OUT AT 900-REWRITE-ACCOUNT-MASTER
003060* -- SEE THE 1996-11-04 CHANGE-LOG ENTRY FOR WHY THE OLD BALANCE-LINE
003070* MATCH AGAINST A SORTED TRANSACTION FILE WAS DROPPED.
003080*-----------------------------------------------------------------
003090 300-LOAD-ACCOUNT-TABLE.
003100     MOVE    0   TO  WS-ACCT-COUNT.
003110     PERFORM 400-READ-ACCOUNT-MASTER-IN.
003120     PERFORM 400-LOAD-ONE-ACCOUNT UNTIL ACCTMSTR-EOF.
003130*
003140*-----------------------------------------------------------------
003150 400-READ-ACCOUNT-MASTER-IN.
003160     READ    ACCOUNT-MASTER-IN
003170             AT END      MOVE    "Y"     TO  ACCTMSTR-EOF-SW.
003180*
003190*-----------------------------------------------------------------
003200 400-LOAD-ONE-ACCOUNT.
003210     ADD     1                   TO  WS-ACCT-COUNT.
003220     SET     WS-ACCT-IDX         TO  WS-ACCT-COUNT.
003230     MOVE    ACCT-NUMBER  OF ACCOUNT-MASTER-IN-REC
003240             TO  WS-T-ACCT-NUMBER (WS-ACCT-IDX).
003250     MOVE    ACCT-OWNER   OF ACCOUNT-MASTER-IN-REC
003260             TO  WS-T-ACCT-OWNER (WS-ACCT-IDX).
003270     MOVE    ACCT-BALANCE OF ACCOUNT-MASTER-IN-REC
003280             TO  WS-T-ACCT-BALANCE (WS-ACCT-IDX).
003290     MOVE    ACCT-CREATED OF ACCOUNT-MASTER-IN-REC
003300             TO  WS-T-ACCT-CREATED (WS-ACCT-IDX).
003310     MOVE    ACCT-REC-STATUS OF ACCOUNT-MASTER-IN-REC
003320             TO  WS-T-ACCT-STATUS (WS-ACCT-IDX).
003330     PERFORM 400-READ-ACCOUNT-MASTER-IN.
003340*
003350******************************************************************
003360* CARRY THE OLD JOURNAL FORWARD UNCHANGED AND LOAD ITS IDEMPOTENCY
003370* KEYS SO A RESUBMITTED REQUEST IS RECOGNIZED BELOW.
003380*-----------------------------------------------------------------
003390 300-CARRY-FORWARD-JOURNAL.
003400     MOVE    0   TO  WS-IDEMP-COUNT.
003410     PERFORM 400-READ-TRANSACTION-JOURNAL-IN.
003420     PERFORM 400-CARRY-ONE-JOURNAL-RECORD UNTIL TRANJRNL-EOF.
003430*
003440*-----------------------------------------------------------------
003450 400-READ-TRANSACTION-JOURNAL-IN.
003460     READ    TRANSACTION-JOURNAL-IN
003470             AT END      MOVE    "Y"     TO  TRANJRNL-EOF-SW.
003480*
003490*-----------------------------------------------------------------
003500 400-CARRY-ONE-JOURNAL-RECORD.
003510     WRITE   TRANSACTION-JOURNAL-OUT-REC
003520             FROM    TRANSACTION-JOURNAL-IN-REC.
003530     ADD     1                   TO  WS-IDEMP-COUNT.
003540     SET     WS-IDEMP-IDX        TO  WS-IDEMP-COUNT.
003550     MOVE    TX-IDEMP-KEY OF TRANSACTION-JOURNAL-IN-REC
003560             TO  WS-T-IDEMP-KEY (WS-IDEMP-IDX).
003570     PERFORM 400-READ-TRANSACTION-JOURNAL-IN.
003580*
003590******************************************************************
003600 300-READ-TRANSACTION-REQUESTS.
003610     READ    TRANSACTION-REQUESTS
003620             AT END      MOVE    "Y"     TO  TRANREQ-EOF-SW.
003630*
003640******************************************************************
003650* ONE REQUEST, IN THE FIXED ORDER THIS SHOP HAS ALWAYS RUN THE
003660* CHECKS IN -- IDEMPOTENCY FIRST, THEN AMOUNT VALIDATION, THEN THE
003670* TYPE-SPECIFIC PRE-CHECK, THEN POST OR REJECT.
003680*-----------------------------------------------------------------
003690 300-PROCESS-ONE-REQUEST.
003700     MOVE    "N"     TO  WS-IDEMP-FOUND-SW.
003710     MOVE    "N"     TO  WS-REJECT-SW.
003720     PERFORM 400-CHECK-IDEMPOTENCY.
003730     IF  WS-IDEMP-DUP-FOUND
003740         ADD     1   TO  WS-DUP-SKIPPED-COUNT
003750     ELSE
003760         PERFORM 400-VALIDATE-AMOUNT
003770         IF  NOT WS-REQUEST-REJECTED
003780             PERFORM 400-PRECHECK-REQUEST
003790         END-IF
003800         IF  WS-REQUEST-REJECTED
003810             PERFORM 500-REJECT-REQUEST
003820         ELSE
003830             PERFORM 500-POST-REQUEST
003840         END-IF
003850     END-IF.
003860*
003870*-----------------------------------------------------------------
003880 400-CHECK-IDEMPOTENCY.
003890     PERFORM 700-FIND-IDEMP-ENTRY VARYING WS-IDEMP-IDX FROM 1 BY 1
003900             UNTIL WS-IDEMP-IDX > WS-IDEMP-COUNT
003910                OR WS-IDEMP-DUP-FOUND.
003920*
003930*-----------------------------------------------------------------
003940 700-FIND-IDEMP-ENTRY.
003950     IF  REQ-IDEMP-KEY = WS-T-IDEMP-KEY (WS-IDEMP-IDX)
003960         MOVE    "Y"     TO  WS-IDEMP-FOUND-SW
003970     END-IF.
003980*
003990******************************************************************
004000* RULES 1/2/3 -- THE AMOUNT MUST BE PRESENT AND STRICTLY POSITIVE,
004010* WHATEVER THE REQUEST TYPE.
004020*-----------------------------------------------------------------
004030 400-VALIDATE-AMOUNT.
004040     IF  REQ-AMOUNT NOT > 0
004050         MOVE    "Y"     TO  WS-REJECT-SW
004060     END-IF.
004070*
004080******************************************************************
004090* TYPE-SPECIFIC PRE-CHECK -- RULES 4, 5 AND 6.  A REQUEST REJECTED
004100* HERE NEVER REACHES THE JOURNAL AT ALL, PER THE CHECK ORDER SET
004110* OUT ABOVE; ACCOUNT-NOT-FOUND IS LEFT FOR THE POSTING STEP BELOW
004120* SINCE A DEPOSIT HAS NO PRE-CHECK TO CATCH IT EARLY EITHER.
004130*-----------------------------------------------------------------
004140 400-PRECHECK-REQUEST.
004150     EVALUATE TRUE
004160         WHEN REQ-TYPE = "WITHDRAW"
004170             PERFORM 500-PRECHECK-FUNDS
004180         WHEN REQ-TYPE = "TRANSFER"
004190             IF  REQ-ACCOUNT-ID = REQ-TARGET-ID
004200                 MOVE    "Y"     TO  WS-REJECT-SW
004210             ELSE
004220                 PERFORM 500-PRECHECK-FUNDS
004230             END-IF
004240         WHEN OTHER
004250             CONTINUE
004260     END-EVALUATE.
004270*
004280*-----------------------------------------------------------------
004290 500-PRECHECK-FUNDS.
004300     MOVE    REQ-ACCOUNT-ID      TO  WS-SEARCH-ACCT-ID.
004310     PERFORM 700-FIND-ACCOUNT-ENTRY.
004320     IF  WS-ACCT-WAS-FOUND
004330         IF  WS-T-ACCT-BALANCE (WS-ACCT-IDX) < REQ-AMOUNT
004340             MOVE    "Y"     TO  WS-REJECT-SW
004350         END-IF
004360     END-IF.
004370*
004380******************************************************************
004390* LOOK UP REQ-ACCOUNT-ID IN THE IN-MEMORY MASTER.  LINEAR SEARCH --
004400* ACCOUNT-MASTER IS NO LONGER GUARANTEED IN ACCOUNT-NUMBER ORDER
004410* SINCE ACCTMAINT APPENDS NEWLY OPENED ACCOUNTS AT THE END.
004420*-----------------------------------------------------------------
004430 700-FIND-ACCOUNT-ENTRY.
004440     MOVE    "N"     TO  WS-ACCT-FOUND-SW.
004450     PERFORM 700-TEST-ONE-ACCOUNT-ENTRY VARYING WS-ACCT-IDX
004460             FROM 1 BY 1
004470             UNTIL WS-ACCT-IDX > WS-ACCT-COUNT
004480                OR WS-ACCT-WAS-FOUND.
004490*
004500*-----------------------------------------------------------------
004510 700-TEST-ONE-ACCOUNT-ENTRY.
004520     IF  WS-SEARCH-ACCT-ID = WS-T-ACCT-NUMBER (WS-ACCT-IDX)
004530         MOVE    "Y"     TO  WS-ACCT-FOUND-SW
004540     END-IF.
004550*
004560******************************************************************
004570 500-REJECT-REQUEST.
004580     MOVE    SPACES                  TO  TE-REQUEST.
004590     MOVE    TRANSACTION-REQUEST     TO  TE-REQUEST.
004600     MOVE    "REJECTED PRE-POST"     TO  TE-REASON.
004610     WRITE   TRANSACTION-ERROR-REC.
004620*
004630******************************************************************
004640* BUILD THE WORKING RECORD, APPLY THE POSTING RULE FOR THE
004650* REQUEST'S TYPE, THEN WRITE THE RESULT -- SUCCESS OR FAILED,
004660* NEVER REMOVED, PER RULE 6 OF THE BANNER ABOVE.
004670*-----------------------------------------------------------------
004680 500-POST-REQUEST.
004690     PERFORM 600-BUILD-WORK-RECORD.
004700     EVALUATE TRUE
004710         WHEN REQ-TYPE = "DEPOSIT "
004720             PERFORM 600-POST-DEPOSIT
004730         WHEN REQ-TYPE = "WITHDRAW"
004740             PERFORM 600-POST-WITHDRAW
004750         WHEN REQ-TYPE = "TRANSFER"
004760             PERFORM 600-POST-TRANSFER
004770     END-EVALUATE.
004780     PERFORM 600-WRITE-WORK-RECORD.
004790*
004800*-----------------------------------------------------------------
004810 600-BUILD-WORK-RECORD.
004820     ADD     1                       TO  WS-SEQ-IN-RUN.
004830     MOVE    WS-SEQ-IN-RUN           TO  WS-TX-ID-SEQ.
004840     MOVE    SPACES                  TO  WS-TRANSACTION-WORK.
004850     MOVE    WS-TX-ID-FLAT           TO  TX-ID OF WS-TRANSACTION-WORK.
004860     MOVE    REQ-ACCOUNT-ID          TO  TX-ACCOUNT-ID
004870                                         OF WS-TRANSACTION-WORK.
004880     MOVE    REQ-TARGET-ID           TO  TX-TARGET-ACCT-ID
004890                                         OF WS-TRANSACTION-WORK.
004900     MOVE    REQ-AMOUNT              TO  TX-AMOUNT
004910                                         OF WS-TRANSACTION-WORK.
004920     MOVE    REQ-TYPE                TO  TX-TYPE OF WS-TRANSACTION-WORK.
004930     MOVE    REQ-IDEMP-KEY           TO  TX-IDEMP-KEY
004940                                         OF WS-TRANSACTION-WORK.
004950     MOVE    WS-TODAY-CCYY           TO  TX-CREATED-CCYY
004960                                         OF WS-TRANSACTION-WORK.
004970     MOVE    WS-TODAY-MMDD (1:2)     TO  TX-CREATED-MM
004980                                         OF WS-TRANSACTION-WORK.
004990     MOVE    WS-TODAY-MMDD (3:2)     TO  TX-CREATED-DD
005000                                         OF WS-TRANSACTION-WORK.
005010     MOVE    WS-CLOCK-HHMMSS (1:2)   TO  TX-CREATED-HH
005020                                         OF WS-TRANSACTION-WORK.
005030     MOVE    WS-CLOCK-HHMMSS (3:2)   TO  TX-CREATED-MI
005040                                         OF WS-TRANSACTION-WORK.
005050     MOVE    WS-CLOCK-HHMMSS (5:2)   TO  TX-CREATED-SS
005060                                         OF WS-TRANSACTION-WORK.
005070     SET     TX-STATUS-PENDING OF WS-TRANSACTION-WORK TO TRUE.
005080*
005090******************************************************************
005100* RULE 9 (DEPOSIT LEG) AND RULE 7 -- FRAUD GATE BEFORE THE BALANCE
005110* MOVES.  ACCOUNT-NOT-FOUND CAUGHT HERE SINCE A DEPOSIT HAS NO
005120* TYPE-SPECIFIC PRE-CHECK OF ITS OWN, UNLIKE A WITHDRAWAL.
005130*-----------------------------------------------------------------
005140 600-POST-DEPOSIT.
005150     MOVE    REQ-ACCOUNT-ID          TO  WS-SEARCH-ACCT-ID.
005160     PERFORM 700-FIND-ACCOUNT-ENTRY.
005170     IF  NOT WS-ACCT-WAS-FOUND
005180         PERFORM 800-MARK-WORK-FAILED
005190     ELSE
005200         MOVE    "DEPOSIT "          TO  WS-FRAUD-OPERATION
005210         MOVE    REQ-ACCOUNT-ID      TO  WS-FRAUD-ACCOUNT-ID
005220         MOVE    REQ-AMOUNT          TO  WS-FRAUD-AMOUNT
005230         CALL    "FRAUD-CHECK" USING  WS-FRAUD-PARAMETERS
005240         IF  WS-FRAUD-DENIED
005250             PERFORM 800-MARK-WORK-FAILED
005260         ELSE
005270             ADD     REQ-AMOUNT  TO  WS-T-ACCT-BALANCE (WS-ACCT-IDX)
005280             PERFORM 800-MARK-WORK-SUCCESS
005290         END-IF
005300     END-IF.
005310     ADD     1               TO  WS-DEP-COUNT.
005320     ADD     REQ-AMOUNT      TO  WS-DEP-AMOUNT.
005330     IF  TX-STATUS-FAILED OF WS-TRANSACTION-WORK
005340         ADD 1               TO  WS-DEP-FAILED-COUNT
005350     END-IF.
005360*
005370******************************************************************
005380* RULE 9 (WITHDRAW LEG) AND RULE 4/7.  FUNDS ALREADY PRE-CHECKED
005390* ABOVE WHEN THE ACCOUNT WAS FOUND; RE-TESTED HERE ONLY AS A GUARD
005400* AGAINST A BALANCE THAT MOVED BETWEEN THE PRE-CHECK AND THE POST.
005410*-----------------------------------------------------------------
005420 600-POST-WITHDRAW.
005430     MOVE    REQ-ACCOUNT-ID          TO  WS-SEARCH-ACCT-ID.
005440     PERFORM 700-FIND-ACCOUNT-ENTRY.
005450     IF  NOT WS-ACCT-WAS-FOUND
005460         PERFORM 800-MARK-WORK-FAILED
005470     ELSE
005480         IF  WS-T-ACCT-BALANCE (WS-ACCT-IDX) < REQ-AMOUNT
005490             PERFORM 800-MARK-WORK-FAILED
005500         ELSE
005510             MOVE    "WITHDRAW"          TO  WS-FRAUD-OPERATION
005520             MOVE    REQ-ACCOUNT-ID      TO  WS-FRAUD-ACCOUNT-ID
005530             MOVE    REQ-AMOUNT          TO  WS-FRAUD-AMOUNT
005540             CALL    "FRAUD-CHECK" USING  WS-FRAUD-PARAMETERS
005550             IF  WS-FRAUD-DENIED
005560                 PERFORM 800-MARK-WORK-FAILED
005570             ELSE
005580                 SUBTRACT REQ-AMOUNT FROM
005590                         WS-T-ACCT-BALANCE (WS-ACCT-IDX)
005600                 PERFORM 800-MARK-WORK-SUCCESS
005610             END-IF
005620         END-IF
005630     END-IF.
005640     ADD     1               TO  WS-WD-COUNT.
005650     ADD     REQ-AMOUNT      TO  WS-WD-AMOUNT.
005660     IF  TX-STATUS-FAILED OF WS-TRANSACTION-WORK
005670         ADD 1               TO  WS-WD-FAILED-COUNT
005680     END-IF.
005690*
005700******************************************************************
005710* RULE 9 (TRANSFER) -- DEBIT SOURCE, THEN CREDIT TARGET.  NO FRAUD
005720* CHECK ON A TRANSFER; THIS SHOP ONLY ROUTES DEPOSITS AND
005730* WITHDRAWALS THROUGH THE FRAUD GATE.
005740*-----------------------------------------------------------------
005750 600-POST-TRANSFER.
005760     MOVE    REQ-ACCOUNT-ID          TO  WS-SEARCH-ACCT-ID.
005770     PERFORM 700-FIND-ACCOUNT-ENTRY.
005780     IF  NOT WS-ACCT-WAS-FOUND
005790         PERFORM 800-MARK-WORK-FAILED
005800     ELSE
005810         IF  WS-T-ACCT-BALANCE (WS-ACCT-IDX) < REQ-AMOUNT
005820             PERFORM 800-MARK-WORK-FAILED
005830         ELSE
005840             MOVE    WS-ACCT-IDX             TO  WS-XFER-SRC-IDX
005850             MOVE    REQ-TARGET-ID           TO  WS-SEARCH-ACCT-ID
005860             PERFORM 700-FIND-ACCOUNT-ENTRY
005870             IF  NOT WS-ACCT-WAS-FOUND
005880                 PERFORM 800-MARK-WORK-FAILED
005890             ELSE
005900                 SUBTRACT REQ-AMOUNT FROM
005910                         WS-T-ACCT-BALANCE (WS-XFER-SRC-IDX)
005920                 ADD     REQ-AMOUNT  TO
005930                         WS-T-ACCT-BALANCE (WS-ACCT-IDX)
005940                 PERFORM 800-MARK-WORK-SUCCESS
005950             END-IF
005960         END-IF
005970     END-IF.
005980     ADD     1               TO  WS-XFER-COUNT.
005990     ADD     REQ-AMOUNT      TO  WS-XFER-AMOUNT.
006000     IF  TX-STATUS-FAILED OF WS-TRANSACTION-WORK
006010         ADD 1               TO  WS-XFER-FAILED-COUNT
006020     END-IF.
006030*
006040******************************************************************
006050 800-MARK-WORK-FAILED.
006060     SET     TX-STATUS-FAILED OF WS-TRANSACTION-WORK TO TRUE.
006070*
006080*-----------------------------------------------------------------
006090 800-MARK-WORK-SUCCESS.
006100     SET     TX-STATUS-SUCCESS OF WS-TRANSACTION-WORK TO TRUE.
006110*
006120******************************************************************
006130* WRITE THE FINISHED RECORD TO THE JOURNAL AND TO THE ACTIVITY
006140* EXTRACT, AND ADD ITS IDEMPOTENCY KEY TO THE IN-MEMORY TABLE SO A
006150* LATER DUPLICATE IN THIS SAME RUN IS ALSO CAUGHT.
006160*-----------------------------------------------------------------
006170 600-WRITE-WORK-RECORD.
006180     WRITE   TRANSACTION-JOURNAL-OUT-REC FROM WS-TRANSACTION-WORK.
006190     WRITE   LEDGER-ACTIVITY-REC         FROM WS-TRANSACTION-WORK.
006200     ADD     1                       TO  WS-IDEMP-COUNT.
006210     SET     WS-IDEMP-IDX            TO  WS-IDEMP-COUNT.
006220     MOVE    TX-IDEMP-KEY OF WS-TRANSACTION-WORK
006230             TO  WS-T-IDEMP-KEY (WS-IDEMP-IDX).
006240*
006250******************************************************************
006260* END OF RUN -- ACCOUNT-MASTER IS REWRITTEN IN FULL FROM THE TABLE,
006270* INCLUDING EVERY POSTING MADE ABOVE.
006280*-----------------------------------------------------------------
006290 900-REWRITE-ACCOUNT-MASTER.
006300     PERFORM 900-WRITE-ONE-ACCOUNT VARYING WS-ACCT-IDX FROM 1 BY 1
006310             UNTIL WS-ACCT-IDX > WS-ACCT-COUNT.
006320*
006330*-----------------------------------------------------------------
006340 900-WRITE-ONE-ACCOUNT.
006350     MOVE    SPACES                      TO  ACCOUNT-MASTER-OUT-REC.
006360     MOVE    WS-T-ACCT-NUMBER (WS-ACCT-IDX)
006370             TO  ACCT-NUMBER OF ACCOUNT-MASTER-OUT-REC.
006380     MOVE    WS-T-ACCT-OWNER (WS-ACCT-IDX)
006390             TO  ACCT-OWNER OF ACCOUNT-MASTER-OUT-REC.
006400     MOVE    WS-T-ACCT-BALANCE (WS-ACCT-IDX)
006410             TO  ACCT-BALANCE OF ACCOUNT-MASTER-OUT-REC.
006420     MOVE    WS-T-ACCT-CREATED (WS-ACCT-IDX)
006430             TO  ACCT-CREATED OF ACCOUNT-MASTER-OUT-REC.
006440     MOVE    WS-T-ACCT-STATUS (WS-ACCT-IDX)
006450             TO  ACCT-REC-STATUS OF ACCOUNT-MASTER-OUT-REC.
006460     WRITE   ACCOUNT-MASTER-OUT-REC.
006470*
006480******************************************************************
006490* TRAILER RECORD ON LEDGER-ACTIVITY CARRYING THE DUPLICATE-SKIPPED
006500* COUNT -- LEDGRPT RECOGNIZES TX-TYPE OF "DUPSKIP " AS THIS TRAILER
006510* RATHER THAN A POSTED TRANSACTION.
006520*-----------------------------------------------------------------
006530 900-WRITE-DUPSKIP-TRAILER.
006540     MOVE    WS-DUP-SKIPPED-COUNT    TO  WS-DUPSKIP-EDIT.
006550     MOVE    SPACES                  TO  WS-TRANSACTION-WORK.
006560     MOVE    "DUPSKIP "              TO  TX-TYPE OF WS-TRANSACTION-WORK.
006570     MOVE    WS-DUPSKIP-EDIT         TO  TX-AMOUNT OF WS-TRANSACTION-WORK.
006580     SET     TX-STATUS-SUCCESS OF WS-TRANSACTION-WORK TO TRUE.
006590     WRITE   LEDGER-ACTIVITY-REC     FROM WS-TRANSACTION-WORK.
