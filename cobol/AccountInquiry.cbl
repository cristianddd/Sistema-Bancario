000100******************************************************************
000110* ACCOUNTINQUIRY.CBL
000120* TELLER-TERMINAL LOOKUP PROGRAM.  OPERATOR KEYS AN ACCOUNT NUMBER,
000130* THE SCREEN SHOWS THE CURRENT BALANCE AND STATUS OFF THE MASTER
000140* PLUS THE FIVE MOST RECENT JOURNAL ENTRIES THAT TOUCH THE ACCOUNT
000150* (AS EITHER THE ACCOUNT POSTED OR, FOR A TRANSFER, THE TARGET).
000160*
000170* READ-ONLY -- NOTHING HERE REWRITES ACCOUNT-MASTER OR THE JOURNAL.
000180* BOTH ARE THE SAME FLAT SEQUENTIAL FILES LEDGPOST READS AND WRITES
000190* OVERNIGHT, SO THIS PROGRAM SCANS THEM FROM THE TOP ON EVERY
000200* INQUIRY RATHER THAN GOING IN BY KEY -- THE MASTER IS NOT KEPT IN
000210* ACCOUNT-NUMBER ORDER (ACCTMAINT APPENDS NEW ACCOUNTS AT THE END)
000220* AND THERE IS NO INDEX BUILT AGAINST IT FOR THIS TERMINAL TO USE.
000230*
000240* 1990-04-02 RMH  ORIGINAL -- ONLINE INVENTORY UPDATE SCREEN FOR THE
000250*                 WAREHOUSE COUNTER, KEYED RANDOM READ/REWRITE OF
000260*                 INVENT-FILE BY PART NUMBER.
000270* 1996-05-28 RMH  TICKET DP-0881 -- RETIRED WITH THE OLD INVENTORY
000280*                 SYSTEM.
000290* 2003-03-03 LKS  TICKET DP-1511 -- REWRITTEN AS A TELLER LOOKUP
000300*                 SCREEN AGAINST ACCOUNT-MASTER/TRANSACTION-JOURNAL.
000310*                 READ-ONLY -- DROPPED THE REWRITE AND THE INDEXED
000320*                 ACCESS, NEITHER OF WHICH APPLY TO A FLAT MASTER.
000330* 2003-03-11 LKS  TICKET DP-1519 -- ADDED THE FIVE-LINE RECENT-
000340*                 ACTIVITY LIST BELOW THE ACCOUNT DETAIL.
000350******************************************************************
000360 IDENTIFICATION              DIVISION.
000370*-----------------------------------------------------------------
000380 PROGRAM-ID.                 ACCOUNT-INQUIRY.
000390 AUTHOR.                     ROBERT M. HALVORSEN.
000400 INSTALLATION.               GREATER MIDLAND SAVINGS BANK - DP.
000410 DATE-WRITTEN.               04/02/1990.
000420 DATE-COMPILED.
000430 SECURITY.                   COMPANY CONFIDENTIAL.
000440*
000450******************************************************************
000460 ENVIRONMENT                 DIVISION.
000470*-----------------------------------------------------------------
000480 CONFIGURATION               SECTION.
000490 SOURCE-COMPUTER.            IBM-4381.
000500 OBJECT-COMPUTER.            IBM-4381.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     CLASS TX-TYPE-CLASS IS "DEPOSIT " "WITHDRAW" "TRANSFER"
000540     UPSI-0 ON STATUS IS TERMINAL-TEST-MODE-ON
000550     UPSI-0 OFF STATUS IS TERMINAL-TEST-MODE-OFF.
000560*-----------------------------------------------------------------
000570 INPUT-OUTPUT                SECTION.
000580 FILE-CONTROL.
000590     SELECT  ACCOUNT-MASTER-IN
000600             ASSIGN TO "ACCTMSTR"
000610             ORGANIZATION IS LINE SEQUENTIAL.
000620
000630     SELECT  TRANSACTION-JOURNAL-IN
000640             ASSIGN TO "TRANJRNL"
000650             ORGANIZATION IS LINE SEQUENTIAL.
000660*
000670******************************************************************
000680 DATA                        DIVISION.
000690*-----------------------------------------------------------------
000700 FILE                        SECTION.
000710 FD  ACCOUNT-MASTER-IN
000720     RECORD CONTAINS 213 CHARACTERS
000730     DATA RECORD IS ACCOUNT-MASTER-REC.
000740     COPY "ACCTRECD.CPY"
000750         REPLACING ==ACCOUNT-RECORD== BY ==ACCOUNT-MASTER-REC==.
000760
000770 FD  TRANSACTION-JOURNAL-IN
000780     RECORD CONTAINS 263 CHARACTERS
000790     DATA RECORD IS TRANSACTION-JOURNAL-REC.
000800     COPY "TRANRECD.CPY"
000810         REPLACING ==TRANSACTION-RECORD== BY ==TRANSACTION-JOURNAL-REC==.
000820*-----------------------------------------------------------------
000830 WORKING-STORAGE             SECTION.
000840*-----------------------------------------------------------------
000850 01  SWITCHES-AND-CONSTANTS.
000860     05  CONFIRM-SW              PIC X(01) VALUE SPACES.
000870         88  VALID-CONFIRMED              VALUE "Y" "y" "N" "n".
000880         88  CONFIRM-NO                   VALUE "N" "n".
000890     05  WS-ACCT-FOUND-SW        PIC X(01) VALUE "N".
000900         88  WS-ACCT-WAS-FOUND            VALUE "Y".
000910     05  MASTER-EOF-SW           PIC X(01) VALUE "N".
000920         88  MASTER-EOF                   VALUE "Y".
000930     05  JOURNAL-EOF-SW          PIC X(01) VALUE "N".
000940         88  JOURNAL-EOF                  VALUE "Y".
000950*
000960 01  SCREEN-COLORS.
000970     05  BLACK                   PIC S9(4) COMP-5 VALUE 0.
000980     05  BLUE                    PIC S9(4) COMP-5 VALUE 1.
000990     05  GREEN                   PIC S9(4) COMP-5 VALUE 2.
001000     05  RED                     PIC S9(4) COMP-5 VALUE 4.
001010     05  YELLOW                  PIC S9(4) COMP-5 VALUE 6.
001020     05  WHITE                   PIC S9(4) COMP-5 VALUE 7.
001030*
001040 01  WS-INQUIRE-ACCT-ID          PIC X(50).
001050*
001060*    WORKING COPY OF THE MATCHED ACCOUNT -- MOVED OUT OF THE MASTER
001070*    RECORD ONCE FOUND SO THE SCREEN CAN BE BUILT AFTER THE FILE
001080*    HAS ALREADY BEEN CLOSED.
001090 01  WS-FOUND-ACCOUNT.
001100     05  WS-FOUND-OWNER          PIC X(40).
001110     05  WS-FOUND-BALANCE        PIC S9(17)V99.
001120     05  WS-FOUND-STATUS-WORD    PIC X(08).
001130     05  WS-FOUND-CREATED-CCYY   PIC 9(04).
001140     05  WS-FOUND-CREATED-MM     PIC 9(02).
001150     05  WS-FOUND-CREATED-DD     PIC 9(02).
001160*
001170 01  WS-BALANCE-EDIT              PIC $$$,$$$,$$9.99-.
001180 01  WS-CREATED-EDIT.
001190     05  WS-CREATED-EDIT-CCYY    PIC 9(04).
001200     05  FILLER                  PIC X(01) VALUE "-".
001210     05  WS-CREATED-EDIT-MM      PIC 9(02).
001220     05  FILLER                  PIC X(01) VALUE "-".
001230     05  WS-CREATED-EDIT-DD      PIC 9(02).
001240*
001250*    A FIVE-SLOT ROLLING WINDOW ON THE JOURNAL ENTRIES THAT TOUCH
001260*    THE REQUESTED ACCOUNT.  EVERY TIME A NEW MATCH IS READ THE
001270*    WINDOW SHIFTS DOWN ONE (ENTRY 1 IS DROPPED, 2 MOVES TO 1, AND
001280*    SO ON) AND THE NEW MATCH GOES INTO ENTRY 5 -- SO BY THE TIME
001290*    THE WHOLE JOURNAL HAS BEEN READ, ENTRY 5 IS THE NEWEST MATCH
001300*    AND ENTRY 1 IS THE OLDEST OF THE LAST FIVE.
001310 01  WS-ACTIVITY-TABLE-AREA.
001320     05  WS-ACTIVITY-ENTRY       OCCURS 5 TIMES
001330                                 INDEXED BY WS-ACT-IDX.
001340         10  WS-ACT-TX-ID        PIC X(12).
001350         10  WS-ACT-TYPE         PIC X(08).
001360         10  WS-ACT-AMOUNT       PIC S9(17)V99.
001370         10  WS-ACT-STATUS       PIC X(07).
001380*    HOW MANY OF THE FIVE SLOTS ABOVE ARE ACTUALLY FILLED.
001390 77  WS-ACTIVITY-COUNT           PIC 9(03) COMP.
001400*
001410*    SCREEN LINES ARE BUILT BY 500-FORMAT-ONE-ACTIVITY-LINE, EACH
001420*    REDEFINED FLAT SO IT CAN BE MOVED STRAIGHT TO A SCREEN ITEM.
001430 77  WS-SRC-IDX-NUM               PIC 9(03) COMP.
001440 77  WS-DST-NUM                  PIC 9(03) COMP.
001450*
001460 01  WS-LIST-LINES.
001470     05  WS-LIST-LINE            OCCURS 5 TIMES
001480                                 INDEXED BY WS-LL-IDX.
001490         10  WS-LL-TX-ID         PIC X(12).
001500         10  FILLER              PIC X(02) VALUE SPACES.
001510         10  WS-LL-TYPE          PIC X(08).
001520         10  FILLER              PIC X(02) VALUE SPACES.
001530         10  WS-LL-AMOUNT        PIC $$$,$$$,$$9.99-.
001540         10  FILLER              PIC X(02) VALUE SPACES.
001550         10  WS-LL-STATUS        PIC X(07).
001560         10  FILLER              PIC X(37) VALUE SPACES.
001570 01  WS-LIST-LINES-FLAT REDEFINES WS-LIST-LINES.
001580     05  WS-LL-DISPLAY           PIC X(70) OCCURS 5 TIMES.
001590*-----------------------------------------------------------------
001600 SCREEN                      SECTION.
001610*-----------------------------------------------------------------
001620 01  OPENING-SCREEN.
001630     05  BLANK SCREEN
001640         BACKGROUND-COLOR BLUE   FOREGROUND-COLOR WHITE.
001650     05  SCREEN-BASICS.
001660         10  LINE  1 BLANK LINE  BACKGROUND-COLOR BLACK.
001670         10  LINE  2 BLANK LINE  BACKGROUND-COLOR BLACK.
001680         10  LINE  2 COLUMN 22
001690                     VALUE "ACCOUNT INQUIRY"
001700                     BACKGROUND-COLOR BLACK
001710                     FOREGROUND-COLOR YELLOW.
001720         10  LINE  4 COLUMN  7   VALUE "ACCOUNT NUMBER:".
001730         10  LINE  6 COLUMN  7
001740                     VALUE "----------------------------------------".
001750     05  SCREEN-VALUES.
001760         10  SS-ACCT-ID          PIC X(50) TO WS-INQUIRE-ACCT-ID
001770             LINE  4 COLUMN 25   FOREGROUND-COLOR YELLOW
001780                                 REVERSE-VIDEO AUTO.
001790*
001800 01  ACCOUNT-DETAIL-SCREEN.
001810     05  LINE  8 COLUMN  7       VALUE "OWNER:".
001820     05  LINE  8 COLUMN 25       PIC X(40) FROM WS-FOUND-OWNER.
001830     05  LINE  9 COLUMN  7       VALUE "BALANCE:".
001840     05  LINE  9 COLUMN 25       PIC $$$,$$$,$$9.99-
001850                                 FROM WS-BALANCE-EDIT.
001860     05  LINE 10 COLUMN  7       VALUE "STATUS:".
001870     05  LINE 10 COLUMN 25       PIC X(08) FROM WS-FOUND-STATUS-WORD.
001880     05  LINE 11 COLUMN  7       VALUE "OPENED:".
001890     05  LINE 11 COLUMN 25       PIC X(10) FROM WS-CREATED-EDIT.
001900     05  LINE 13 COLUMN  7
001910                 VALUE "RECENT ACTIVITY (MOST RECENT FIRST)".
001920     05  LINE 14 COLUMN  7
001930                 VALUE "------------------------------------".
001940*
001950 01  ACTIVITY-LINE-SCREEN.
001960     05  LINE 15 COLUMN  7       PIC X(70) FROM WS-LL-DISPLAY (1).
001970     05  LINE 16 COLUMN  7       PIC X(70) FROM WS-LL-DISPLAY (2).
001980     05  LINE 17 COLUMN  7       PIC X(70) FROM WS-LL-DISPLAY (3).
001990     05  LINE 18 COLUMN  7       PIC X(70) FROM WS-LL-DISPLAY (4).
002000     05  LINE 19 COLUMN  7       PIC X(70) FROM WS-LL-DISPLAY (5).
002010*
002020 01  NOT-FOUND-SCREEN.
002030     05  LINE  8 BLANK LINE      BACKGROUND-COLOR RED.
002040     05  LINE  8 COLUMN  7
002050                 VALUE "ACCOUNT-NOT-FOUND"
002060         BACKGROUND-COLOR RED    FOREGROUND-COLOR YELLOW.
002070*
002080 01  CONFIRM-SCREEN.
002090     05  LINE 21 BLANK LINE      BACKGROUND-COLOR BLACK.
002100     05                          PIC X(30)
002110                 VALUE "Look up another account?"
002120         LINE 21 COLUMN  8
002130         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
002140     05                          PIC X(01) USING CONFIRM-SW
002150         LINE 21 COLUMN 40       BLINK AUTO
002160         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
002170     05  LINE 22 COLUMN 19
002180                 VALUE "(Y/y: Yes, N/n: No)"
002190         BACKGROUND-COLOR BLACK  FOREGROUND-COLOR YELLOW.
002200*
002210******************************************************************
002220 PROCEDURE                   DIVISION.
002230*-----------------------------------------------------------------
002240* MAIN LINE.
002250*-----------------------------------------------------------------
002260 100-INQUIRE-ACCOUNTS.
002270     PERFORM 200-INITIATE-ACCOUNT-INQUIRY.
002280     PERFORM 200-PROCEED-ACCOUNT-INQUIRY UNTIL CONFIRM-NO.
002290     PERFORM 200-TERMINATE-ACCOUNT-INQUIRY.
002300     STOP    RUN.
002310*
002320******************************************************************
002330 200-INITIATE-ACCOUNT-INQUIRY.
002340     PERFORM 300-ASK-INQUIRE.
002350*
002360*-----------------------------------------------------------------
002370 200-PROCEED-ACCOUNT-INQUIRY.
002380     PERFORM 300-ENTER-INQUIRY-REQUEST.
002390     PERFORM 300-LOOKUP-ACCOUNT.
002400     IF  WS-ACCT-WAS-FOUND
002410         PERFORM 300-DISPLAY-ACCOUNT-DETAIL
002420         PERFORM 300-LIST-TRANSACTIONS-FOR-ACCOUNT
002430     ELSE
002440         DISPLAY NOT-FOUND-SCREEN
002450     END-IF.
002460     PERFORM 300-ASK-INQUIRE.
002470*
002480*-----------------------------------------------------------------
002490 200-TERMINATE-ACCOUNT-INQUIRY.
002500     DISPLAY ERASE "INQUIRY TERMINAL SESSION ENDED.".
002510*
002520******************************************************************
002530 300-ASK-INQUIRE.
002540     DISPLAY CONFIRM-SCREEN.
002550     ACCEPT  CONFIRM-SCREEN.
002560*
002570*-----------------------------------------------------------------
002580 300-ENTER-INQUIRY-REQUEST.
002590     DISPLAY ERASE.
002600     DISPLAY OPENING-SCREEN.
002610     ACCEPT  OPENING-SCREEN.
002620*
002630*-----------------------------------------------------------------
002640* SEQUENTIAL SCAN OF ACCOUNT-MASTER-IN FOR A MATCH ON THE NUMBER
002650* KEYED AT THE TERMINAL -- SEE THE BANNER AT THE TOP OF THIS
002660* PROGRAM FOR WHY THIS IS NOT A KEYED READ.
002670*-----------------------------------------------------------------
002680 300-LOOKUP-ACCOUNT.
002690     MOVE    "N"     TO  WS-ACCT-FOUND-SW.
002700     MOVE    "N"     TO  MASTER-EOF-SW.
002710     OPEN    INPUT   ACCOUNT-MASTER-IN.
002720     PERFORM 400-READ-ACCOUNT-MASTER-IN.
002730     PERFORM 400-TEST-ONE-MASTER-RECORD
002740             UNTIL MASTER-EOF OR WS-ACCT-WAS-FOUND.
002750     CLOSE   ACCOUNT-MASTER-IN.
002760*
002770*-----------------------------------------------------------------
002780 400-READ-ACCOUNT-MASTER-IN.
002790     READ    ACCOUNT-MASTER-IN
002800             AT END      MOVE    "Y"     TO  MASTER-EOF-SW
002810             NOT AT END  CONTINUE.
002820*
002830*-----------------------------------------------------------------
002840 400-TEST-ONE-MASTER-RECORD.
002850     IF  ACCT-NUMBER OF ACCOUNT-MASTER-REC = WS-INQUIRE-ACCT-ID
002860         MOVE    "Y"                         TO WS-ACCT-FOUND-SW
002870         MOVE    ACCT-OWNER (1:40)           TO WS-FOUND-OWNER
002880         MOVE    ACCT-BALANCE OF ACCOUNT-MASTER-REC
002890                                              TO WS-FOUND-BALANCE
002900         MOVE    ACCT-CREATED-CCYY OF ACCOUNT-MASTER-REC
002910                                              TO WS-FOUND-CREATED-CCYY
002920         MOVE    ACCT-CREATED-MM OF ACCOUNT-MASTER-REC
002930                                              TO WS-FOUND-CREATED-MM
002940         MOVE    ACCT-CREATED-DD OF ACCOUNT-MASTER-REC
002950                                              TO WS-FOUND-CREATED-DD
002960         IF  ACCT-REC-ACTIVE OF ACCOUNT-MASTER-REC
002970             MOVE    "ACTIVE"                TO WS-FOUND-STATUS-WORD
002980         ELSE
002990             MOVE    "CLOSED"                TO WS-FOUND-STATUS-WORD
003000         END-IF
003010     ELSE
003020         PERFORM 400-READ-ACCOUNT-MASTER-IN
003030     END-IF.
003040*
003050******************************************************************
003060 300-DISPLAY-ACCOUNT-DETAIL.
003070     MOVE    WS-FOUND-BALANCE             TO  WS-BALANCE-EDIT.
003080     MOVE    WS-FOUND-CREATED-CCYY        TO  WS-CREATED-EDIT-CCYY.
003090     MOVE    WS-FOUND-CREATED-MM          TO  WS-CREATED-EDIT-MM.
003100     MOVE    WS-FOUND-CREATED-DD          TO  WS-CREATED-EDIT-DD.
003110     DISPLAY ACCOUNT-DETAIL-SCREEN.
003120*
003130******************************************************************
003140* SCANS TRANSACTION-JOURNAL-IN TOP TO BOTTOM, KEEPING EVERY ENTRY
003150* THAT TOUCHES THE REQUESTED ACCOUNT (EITHER SIDE OF A TRANSFER)
003160* IN WS-ACTIVITY-TABLE-AREA, THEN FORMATS THE LAST FIVE FOR DISPLAY
003170* MOST-RECENT-FIRST.
003180*-----------------------------------------------------------------
003190 300-LIST-TRANSACTIONS-FOR-ACCOUNT.
003200     MOVE    0       TO  WS-ACTIVITY-COUNT.
003210     MOVE    "N"     TO  JOURNAL-EOF-SW.
003220     OPEN    INPUT   TRANSACTION-JOURNAL-IN.
003230     PERFORM 400-READ-TRANSACTION-JOURNAL-IN.
003240     PERFORM 400-TEST-ONE-JOURNAL-RECORD UNTIL JOURNAL-EOF.
003250     CLOSE   TRANSACTION-JOURNAL-IN.
003260     PERFORM 400-INITIALIZE-LIST-LINES.
003270     PERFORM 400-FORMAT-ACTIVITY-LINES.
003280     DISPLAY ACTIVITY-LINE-SCREEN.
003290*
003300*-----------------------------------------------------------------
003310 400-READ-TRANSACTION-JOURNAL-IN.
003320     READ    TRANSACTION-JOURNAL-IN
003330             AT END      MOVE    "Y"     TO  JOURNAL-EOF-SW
003340             NOT AT END  CONTINUE.
003350*
003360*-----------------------------------------------------------------
003370 400-TEST-ONE-JOURNAL-RECORD.
003380     IF  TX-TYPE OF TRANSACTION-JOURNAL-REC NOT = "DUPSKIP "
003390         AND (TX-ACCOUNT-ID OF TRANSACTION-JOURNAL-REC
003400                 = WS-INQUIRE-ACCT-ID
003410             OR TX-TARGET-ACCT-ID OF TRANSACTION-JOURNAL-REC
003420                 = WS-INQUIRE-ACCT-ID)
003430         PERFORM 450-SHIFT-ACTIVITY-WINDOW
003440         MOVE    TX-ID OF TRANSACTION-JOURNAL-REC (1:12)
003450                                              TO  WS-ACT-TX-ID (5)
003460         MOVE    TX-TYPE OF TRANSACTION-JOURNAL-REC
003470                                              TO  WS-ACT-TYPE (5)
003480         MOVE    TX-AMOUNT OF TRANSACTION-JOURNAL-REC
003490                                              TO  WS-ACT-AMOUNT (5)
003500         MOVE    TX-STATUS OF TRANSACTION-JOURNAL-REC
003510                                              TO  WS-ACT-STATUS (5)
003520         IF  WS-ACTIVITY-COUNT < 5
003530             ADD     1                       TO  WS-ACTIVITY-COUNT
003540         END-IF
003550     END-IF.
003560     PERFORM 400-READ-TRANSACTION-JOURNAL-IN.
003570*
003580*-----------------------------------------------------------------
003590* DROPS THE OLDEST OF THE FIVE WINDOW SLOTS AND MOVES EVERY OTHER
003600* SLOT DOWN ONE, LEAVING SLOT 5 FREE FOR THE MATCH JUST READ.
003610*-----------------------------------------------------------------
003620 450-SHIFT-ACTIVITY-WINDOW.
003630     PERFORM 460-SHIFT-ONE-SLOT VARYING WS-ACT-IDX FROM 1 BY 1
003640             UNTIL WS-ACT-IDX > 4.
003650*
003660*-----------------------------------------------------------------
003670 460-SHIFT-ONE-SLOT.
003680     MOVE    WS-ACTIVITY-ENTRY (WS-ACT-IDX + 1)
003690                                          TO  WS-ACTIVITY-ENTRY (WS-ACT-IDX).
003700*
003710*-----------------------------------------------------------------
003720 400-INITIALIZE-LIST-LINES.
003730     MOVE    SPACES  TO  WS-LIST-LINES.
003740*
003750*-----------------------------------------------------------------
003760* SLOT 5 IS THE NEWEST MATCH, SLOT 1 THE OLDEST OF THE LAST FIVE --
003770* SO LINE 1 OF THE SCREEN COMES FROM SLOT 5, LINE 2 FROM SLOT 4,
003780* AND SO ON, FOR AS MANY SLOTS AS ARE ACTUALLY FILLED.
003790*-----------------------------------------------------------------
003800 400-FORMAT-ACTIVITY-LINES.
003810     IF  WS-ACTIVITY-COUNT > 0
003820         PERFORM 500-FORMAT-ONE-ACTIVITY-LINE
003830                 VARYING WS-DST-NUM FROM 1 BY 1
003840                 UNTIL WS-DST-NUM > WS-ACTIVITY-COUNT
003850     END-IF.
003860*
003870*-----------------------------------------------------------------
003880 500-FORMAT-ONE-ACTIVITY-LINE.
003890     COMPUTE WS-SRC-IDX-NUM = 6 - WS-DST-NUM.
003900     SET     WS-ACT-IDX      TO  WS-SRC-IDX-NUM.
003910     SET     WS-LL-IDX       TO  WS-DST-NUM.
003920     MOVE    WS-ACT-TX-ID (WS-ACT-IDX)   TO  WS-LL-TX-ID (WS-LL-IDX).
003930     MOVE    WS-ACT-TYPE (WS-ACT-IDX)    TO  WS-LL-TYPE (WS-LL-IDX).
003940     MOVE    WS-ACT-AMOUNT (WS-ACT-IDX)  TO  WS-LL-AMOUNT (WS-LL-IDX).
003950     MOVE    WS-ACT-STATUS (WS-ACT-IDX)  TO  WS-LL-STATUS (WS-LL-IDX).
