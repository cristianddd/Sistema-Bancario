000100******************************************************************
000200*    ACCTCREQ.CPY                                                *
000300*    ACCOUNT-CREATE-REQUEST -- ONE INPUT LINE PER NEW ACCOUNT TO  *
000400*    BE OPENED THIS RUN.  READ BY ACCTMAINT.                      *
000500*                                                                  *
000600*    1988-11-03 WJT  ORIGINAL LAYOUT.                              *
000700******************************************************************
000800 01  ACCOUNT-CREATE-REQUEST.
000900     05  ACR-ACCOUNT-ID          PIC X(50).
001000     05  ACR-OWNER               PIC X(120).
001100     05  ACR-INIT-BAL            PIC S9(17)V99.
001200     05  ACR-INIT-BAL-PRESENT    PIC X(01).
001300         88  ACR-BAL-SUPPLIED            VALUE "Y".
001400         88  ACR-BAL-OMITTED             VALUE "N".
001500     05  FILLER                  PIC X(10).
