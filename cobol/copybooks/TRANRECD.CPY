000100******************************************************************
000200*    TRANRECD.CPY                                                *
000300*    TRANSACTION-JOURNAL RECORD -- ONE ENTRY PER POSTED OR        *
000400*    REJECTED DEPOSIT / WITHDRAWAL / TRANSFER.  KEYED              *
000500*    CONCEPTUALLY BY TX-IDEMP-KEY (UNIQUE) AND BY TX-ID.           *
000600*    USED BY LEDGPOST (WRITES/REWRITES), LEDGRPT (READS THE       *
000700*    ACTIVITY EXTRACT) AND ACCTLOOK (READS FOR THE LISTING        *
000800*    SCREEN).                                                     *
000900*                                                                  *
001000*    1989-02-27 WJT  ORIGINAL LAYOUT.                              *
001100*    1998-09-14 RMH  TICKET DP-1184 -- Y2K DATE EXPANSION.         *
001200*    2001-06-05 LKS  TICKET DP-1349 -- ADDED TX-IDEMP-KEY SO A     *
001300*                    RESUBMITTED REQUEST RETURNS THE ORIGINAL     *
001400*                    RESULT INSTEAD OF POSTING AGAIN.              *
001500******************************************************************
001600 01  TRANSACTION-RECORD.
001700     05  TX-ID                   PIC X(36).
001800     05  TX-ACCOUNT-ID           PIC X(50).
001900     05  TX-TARGET-ACCT-ID       PIC X(50).
002000     05  TX-AMOUNT               PIC S9(17)V99.
002100     05  TX-TYPE                 PIC X(08).
002200         88  TX-TYPE-DEPOSIT             VALUE "DEPOSIT ".
002300         88  TX-TYPE-WITHDRAW            VALUE "WITHDRAW".
002400         88  TX-TYPE-TRANSFER            VALUE "TRANSFER".
002500     05  TX-STATUS               PIC X(07).
002600         88  TX-STATUS-PENDING           VALUE "PENDING".
002700         88  TX-STATUS-SUCCESS           VALUE "SUCCESS".
002800         88  TX-STATUS-FAILED            VALUE "FAILED ".
002900     05  TX-CREATED              PIC X(14).
003000*        ALTERNATE VIEW OF TX-CREATED, SAME PURPOSE AS
003100*        ACCT-CREATED-PARTS IN ACCTRECD.CPY.
003200     05  TX-CREATED-PARTS REDEFINES TX-CREATED.
003300         10  TX-CREATED-CCYY     PIC 9(04).
003400         10  TX-CREATED-MM       PIC 9(02).
003500         10  TX-CREATED-DD       PIC 9(02).
003600         10  TX-CREATED-HH       PIC 9(02).
003700         10  TX-CREATED-MI       PIC 9(02).
003800         10  TX-CREATED-SS       PIC 9(02).
003900     05  TX-IDEMP-KEY            PIC X(64).
004000     05  FILLER                  PIC X(15).
