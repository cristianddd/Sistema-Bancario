000100******************************************************************
000200*    ACCTRECD.CPY                                                *
000300*    ACCOUNT-MASTER RECORD -- ONE ENTRY PER DEPOSIT ACCOUNT.      *
000400*    USED BY LEDGPOST (READS/REWRITES THE MASTER), ACCTMAINT     *
000500*    (APPENDS NEWLY OPENED ACCOUNTS) AND ACCTLOOK (READ-ONLY      *
000600*    LOOKUP FOR TELLER INQUIRY).                                  *
000700*                                                                  *
000800*    1988-11-03 WJT  ORIGINAL LAYOUT.                              *
000900*    1998-09-14 RMH  TICKET DP-1184 -- EXPANDED ACCT-CREATED TO    *
001000*                    A FULL CCYYMMDDHHMMSS STAMP FOR Y2K.          *
001100*    2003-02-19 LKS  TICKET DP-1511 -- ADDED ACCT-REC-STATUS.      *
001200******************************************************************
001300 01  ACCOUNT-RECORD.
001400     05  ACCT-NUMBER             PIC X(50).
001500     05  ACCT-OWNER              PIC X(120).
001600     05  ACCT-BALANCE            PIC S9(17)V99.
001700     05  ACCT-CREATED            PIC X(14).
001800*        ALTERNATE VIEW OF ACCT-CREATED BROKEN OUT INTO ITS
001900*        CALENDAR AND CLOCK PARTS -- USED BY LEDGRPT WHEN THE
002000*        CREATED-DATE HAS TO BE EDITED FOR A HEADING LINE.
002100     05  ACCT-CREATED-PARTS REDEFINES ACCT-CREATED.
002200         10  ACCT-CREATED-CCYY   PIC 9(04).
002300         10  ACCT-CREATED-MM     PIC 9(02).
002400         10  ACCT-CREATED-DD     PIC 9(02).
002500         10  ACCT-CREATED-HH     PIC 9(02).
002600         10  ACCT-CREATED-MI     PIC 9(02).
002700         10  ACCT-CREATED-SS     PIC 9(02).
002800     05  ACCT-REC-STATUS         PIC X(01) VALUE "A".
002900         88  ACCT-REC-ACTIVE             VALUE "A".
003000         88  ACCT-REC-CLOSED             VALUE "C".
003100     05  FILLER                  PIC X(09).
