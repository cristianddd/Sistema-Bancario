000100******************************************************************
000200*    TRANREQ.CPY                                                 *
000300*    TRANSACTION-REQUEST -- ONE INPUT LINE PER TRANSACTION TO     *
000400*    BE POSTED THIS RUN.  READ IN THE ORDER THE REQUESTS WERE    *
000500*    SUBMITTED -- NOT RESEQUENCED BY LEDGPOST.                   *
000600*                                                                  *
000700*    1989-02-27 WJT  ORIGINAL LAYOUT.                              *
000800*    2001-06-05 LKS  TICKET DP-1349 -- ADDED REQ-IDEMP-KEY.        *
000900******************************************************************
001000 01  TRANSACTION-REQUEST.
001100     05  REQ-TYPE                PIC X(08).
001200     05  REQ-ACCOUNT-ID          PIC X(50).
001300     05  REQ-TARGET-ID           PIC X(50).
001400     05  REQ-AMOUNT              PIC S9(17)V99.
001500     05  REQ-IDEMP-KEY           PIC X(64).
001600     05  FILLER                  PIC X(10).
