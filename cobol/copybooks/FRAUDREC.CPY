000100******************************************************************
000110*    FRAUDREC.CPY                                                *
000120*    FRAUD-DECISION-TABLE RECORD -- PRESENCE OF A KEY ON THIS     *
000130*    FILE FLAGS A DENY; ABSENCE DEFAULTS TO ALLOW (FAIL OPEN).    *
000140*    ALSO DOUBLES AS THE LAYOUT OF FRAUD-RULES-IN, THE RAW        *
000150*    SEQUENTIAL SOURCE ACCTMAINT INDEXES INTO THE TABLE.          *
000160*                                                                  *
000170*    1996-05-20 RMH  ORIGINAL LAYOUT -- ADDED WHEN THE FRAUD       *
000180*                    REVIEW DESK ASKED FOR A STOP LIST INSTEAD    *
000190*                    OF A MANUAL HOLD QUEUE.                      *
000200******************************************************************
000210 01  FRAUD-DECISION-RECORD.
000220     05  FD-KEY.
000230         10  FD-OPERATION        PIC X(08).
000240         10  FD-ACCOUNT-ID       PIC X(50).
000250*        FLAT VIEW OF FD-KEY, USED WHEN THE KEY IS MOVED AS A
000260*        SINGLE UNIT INSTEAD OF BY ITS TWO PARTS.
000270     05  FD-KEY-ALT REDEFINES FD-KEY PIC X(58).
000280     05  FD-DENY-FLAG            PIC X(01) VALUE "Y".
000290         88  FD-DENY                     VALUE "Y".
000300         88  FD-ALLOW-FLAG               VALUE "N".
000310     05  FD-REASON               PIC X(30).
000320     05  FILLER                  PIC X(10).
