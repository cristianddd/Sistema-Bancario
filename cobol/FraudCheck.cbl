000100******************************************************************
000110* FRAUDCHECK.CBL
000120* SUBPROGRAM -- FRAUD GATE FOR DEPOSITS AND WITHDRAWALS.
000130* CALLED BY LEDGPOST ONCE PER DEPOSIT OR WITHDRAWAL REQUEST, AFTER
000140* THE AMOUNT AND (FOR A WITHDRAWAL) THE FUNDS CHECK HAVE ALREADY
000150* PASSED, AND BEFORE THE BALANCE IS MUTATED.
000160*
000170* LOOKS THE ACCOUNT/OPERATION PAIR UP IN FRAUD-DECISION-TABLE.  A
000180* MATCHING KEY ON FILE MEANS DENY; NO MATCH, OR THE TABLE NOT BEING
000190* AVAILABLE AT ALL, MEANS ALLOW.  THIS IS A DELIBERATE FAIL-OPEN --
000200* A FRAUD-DESK OUTAGE MUST NEVER STOP A TELLER FROM POSTING.
000210*
000220* 1996-05-20 RMH  ORIGINAL -- WRITTEN TO REPLACE THE FRAUD DESK'S
000230*                 MANUAL HOLD QUEUE WITH A STOP-LIST LOOKUP.
000240* 1997-03-11 RMH  TICKET DP-0940 -- COUNT DENIALS AND ALLOWS FOR
000250*                 THE MONTH-END FRAUD DESK VOLUME REPORT.
000260* 1998-09-02 WJT  TICKET DP-1180 -- Y2K REVIEW.  NO DATE FIELDS IN
000270*                 THIS PROGRAM; NO CHANGE REQUIRED, SIGNED OFF.
000280* 1999-01-08 RMH  TICKET DP-1201 -- IF FRAUD-DECISION-TABLE WILL NOT
000290*                 OPEN (FILE STATUS OTHER THAN 00), FAIL OPEN AND
000300*                 NEVER RETRY THE OPEN FOR THE REST OF THE RUN
000310*                 RATHER THAN ABENDING THE CALLING LEDGER RUN.
000320* 2001-06-11 LKS  TICKET DP-1349 -- NO CHANGE; REVIEWED ALONGSIDE
000330*                 THE IDEMPOTENCY-KEY WORK IN LEDGPOST.
000340* 2003-02-24 LKS  TICKET DP-1511 -- CLEANED UP COMMENTS; NO LOGIC
000350*                 CHANGE.
000360******************************************************************
000370 IDENTIFICATION              DIVISION.
000380*-----------------------------------------------------------------
000390 PROGRAM-ID.                 FRAUD-CHECK.
000400 AUTHOR.                     RAYMOND M. HOLLISTER.
000410 INSTALLATION.               GREATER MIDLAND SAVINGS BANK - DP.
000420 DATE-WRITTEN.               05/20/1996.
000430 DATE-COMPILED.
000440 SECURITY.                   COMPANY CONFIDENTIAL.
000450*
000460******************************************************************
000470 ENVIRONMENT                 DIVISION.
000480*-----------------------------------------------------------------
000490 CONFIGURATION               SECTION.
000500 SOURCE-COMPUTER.            IBM-4381.
000510 OBJECT-COMPUTER.            IBM-4381.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     CLASS FRAUD-OP-CLASS IS "DEPOSIT " "WITHDRAW"
000550     UPSI-0 ON STATUS IS FRAUD-DESK-OVERRIDE-ON
000560     UPSI-0 OFF STATUS IS FRAUD-DESK-OVERRIDE-OFF.
000570*-----------------------------------------------------------------
000580 INPUT-OUTPUT                SECTION.
000590 FILE-CONTROL.
000600     SELECT  FRAUD-DECISION-TABLE
000610             ASSIGN TO "FRAUDTBL"
000620             ORGANIZATION IS INDEXED
000630             ACCESS MODE IS RANDOM
000640             RECORD KEY IS FD-KEY
000650             FILE STATUS IS FRAUD-FILE-STATUS.
000660*
000670******************************************************************
000680 DATA                        DIVISION.
000690*-----------------------------------------------------------------
000700 FILE                        SECTION.
000710 FD  FRAUD-DECISION-TABLE
000720     LABEL RECORD IS STANDARD.
000730 COPY "FRAUDREC.CPY".
000740*-----------------------------------------------------------------
000750 WORKING-STORAGE             SECTION.
000760*-----------------------------------------------------------------
000770 01  SWITCHES-AND-COUNTERS.
000780     05  FRAUD-FILE-STATUS       PIC X(02).
000790     05  FRAUD-FILE-OPEN-SW      PIC X(01) VALUE "N".
000800         88  FRAUD-FILE-IS-OPEN          VALUE "Y".
000810         88  FRAUD-FILE-WONT-OPEN        VALUE "N".
000820     05  FRAUD-FILE-TRIED-SW     PIC X(01) VALUE "N".
000830         88  FRAUD-FILE-OPEN-TRIED        VALUE "Y".
000832*
000834*    RUN COUNTERS KEPT AS STAND-ALONE 77-LEVEL ITEMS PER THE
000836*    SHOP STANDARDS MANUAL, NOT ROLLED INTO A GROUP.
000838 77  WS-CALL-COUNT               PIC 9(07) COMP.
000840 77  WS-ALLOW-COUNT              PIC 9(07) COMP.
000842 77  WS-DENY-COUNT               PIC 9(07) COMP.
000870*
000880*    ALTERNATE (UNSIGNED) VIEW OF THE DECISION BYTE, KEPT FOR THE
000890*    SAME REASON AS THE NUMBERED-SWITCH REDEFINITIONS ELSEWHERE IN
000900*    THIS SHOP'S PROGRAMS -- LETS A DEBUGGING DISPLAY SHOW THE
000910*    BYTE AS A DIGIT INSTEAD OF A LETTER.
000920 01  WS-DECISION-WORK            PIC X(01).
000930 01  WS-DECISION-WORK-R REDEFINES WS-DECISION-WORK.
000940     05  WS-DECISION-DIGIT       PIC 9(01).
000950*
000960*    ALTERNATE VIEW OF THE AMOUNT PASSED IN, USED ONLY WHEN THE
000970*    FRAUD DESK VOLUME REPORT NEEDS AN UNSIGNED COMPARE.
000980 01  WS-AMOUNT-WORK               PIC S9(17)V99.
000990 01  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK.
001000     05  WS-AMOUNT-SIGN-TEST     PIC S9(19).
001010*-----------------------------------------------------------------
001020 LINKAGE                     SECTION.
001030*-----------------------------------------------------------------
001040 01  LINK-FRAUD-PARAMETERS.
001050     05  LF-OPERATION            PIC X(08).
001060     05  LF-ACCOUNT-ID           PIC X(50).
001070     05  LF-AMOUNT               PIC S9(17)V99.
001080     05  LF-DECISION             PIC X(01).
001090         88  LF-ALLOW                    VALUE "A".
001100         88  LF-DENY                     VALUE "D".
001110*
001120******************************************************************
001130 PROCEDURE                   DIVISION    USING LINK-FRAUD-PARAMETERS.
001140*-----------------------------------------------------------------
001150* MAIN ENTRY -- CALLED ONCE PER DEPOSIT/WITHDRAWAL.
001160*-----------------------------------------------------------------
001170 100-CHECK-FOR-FRAUD.
001180     MOVE    LF-AMOUNT       TO  WS-AMOUNT-WORK.
001190     PERFORM 200-OPEN-FRAUD-TABLE-ONCE.
001200     PERFORM 200-LOOKUP-FRAUD-DECISION.
001210     ADD     1               TO  WS-CALL-COUNT.
001220
001230     EXIT    PROGRAM.
001240*
001250******************************************************************
001260* OPEN THE STOP-LIST ONCE PER RUN OF THE CALLING PROGRAM.  IF IT
001270* WILL NOT OPEN, SET THE "WON'T OPEN" SWITCH SO EVERY SUBSEQUENT
001280* CALL FAILS OPEN WITHOUT RETRYING THE OPEN.
001290*-----------------------------------------------------------------
001300 200-OPEN-FRAUD-TABLE-ONCE.
001310     IF  FRAUD-FILE-OPEN-TRIED
001320         NEXT SENTENCE
001330     ELSE
001340         MOVE    "Y"     TO  FRAUD-FILE-TRIED-SW
001350         OPEN    INPUT   FRAUD-DECISION-TABLE
001360         IF  FRAUD-FILE-STATUS = "00"
001370             MOVE    "Y"     TO  FRAUD-FILE-OPEN-SW
001380         ELSE
001390             MOVE    "N"     TO  FRAUD-FILE-OPEN-SW
001400         END-IF
001410     END-IF.
001420*
001430*-----------------------------------------------------------------
001440* PRESENCE OF THE KEY DENIES; ANY OTHER OUTCOME (NO MATCH, OR THE
001450* TABLE NEVER OPENED) ALLOWS.  THIS IS THE FAIL-OPEN RULE.
001460*-----------------------------------------------------------------
001470 200-LOOKUP-FRAUD-DECISION.
001480     MOVE    "A"             TO  LF-DECISION.
001490     IF  FRAUD-FILE-IS-OPEN
001500         MOVE    LF-OPERATION    TO  FD-OPERATION
001510         MOVE    LF-ACCOUNT-ID   TO  FD-ACCOUNT-ID
001520         READ    FRAUD-DECISION-TABLE
001530                 INVALID KEY
001540                     MOVE    "A"     TO  LF-DECISION
001550                 NOT INVALID KEY
001560                     IF  FD-DENY
001570                         MOVE    "D"     TO  LF-DECISION
001580                     ELSE
001590                         MOVE    "A"     TO  LF-DECISION
001600                     END-IF
001610         END-READ
001620     END-IF.
001630     IF  LF-DENY
001640         ADD     1   TO  WS-DENY-COUNT
001650     ELSE
001660         ADD     1   TO  WS-ALLOW-COUNT
001670     END-IF.
